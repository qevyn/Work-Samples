000100******************************************************************
000200* PROGRAM-ID. MLTTRAN1
000300* AUTHOR.     R. BALSIMELLI
000400* INSTALLATION. DEPTO. DE SISTEMAS - PROCESOS POR LOTES
000500* DATE-WRITTEN. 22/11/1988
000600* DATE-COMPILED.
000700* SECURITY.   USO INTERNO
000800*-----------------------------------------------------------------
000900*                    HISTORIAL DE MODIFICACIONES
001000*-----------------------------------------------------------------
001100* 22/11/88 RB  ALTA. EXTRACCION MENSUAL DE CONSUMOS POR TARJETA   CHG001  
001200*              PARA EL AREA DE RIESGO (REQ 88-031).
001300* 03/05/92 CPG SE AGREGA SEGUNDA SALIDA CON EL DETALLE DIARIO POR CHG002  
001400*              COMERCIO, HASTA AHORA SOLO SE EMITIA EL TOTAL
001500*              MENSUAL.
001600* 02/09/98 RBV REVISION Y2K - EXPANSION DE FECHAS A 4 DIGITOS.    CHG003  
001700* 18/02/99 RBV CIERRE DE REVISION Y2K - PROGRAMA CERTIFICADO OK.  CHG004  
001800* 09/10/05 SGV EL AREA DE RIESGO DEJA DE USAR ESTE EXTRACTO,      CHG005  
001900*              PROGRAMA QUEDA EN RESERVA SIN USO.
002000* 11/03/26 EAO REESCRITURA TOTAL PARA EL PROYECTO BMS-WEB-RPT     CHG006  
002100*              (TICKET SIS-4821). EL PROGRAMA AHORA PRODUCE LAS
002200*              DOS SALIDAS DEL REPORTE DE ANALYTICS WEB QUE
002300*              COMPARTEN ENCABEZADO Y METRICAS: EL DETALLE
002400*              MENSUAL DEL SITIO (MONTHLY) Y EL DETALLE POR
002500*              ULTIMO CANAL DE CONTACTO (LAST-TOUCH).
002600* 02/04/26 EAO SI FALLA LA LECTURA DE UNA DE LAS DOS SALIDAS, LA  CHG007  
002700*              OTRA SIGUE PROCESANDOSE IGUAL (TICKET SIS-4901,
002800*              PEDIDO DEL AREA DE ANALYTICS PARA NO PERDER EL
002900*              MENSUAL CUANDO EL LAST-TOUCH TRAE UN ARCHIVO MAL
003000*              GENERADO).
003100* 19/05/26 EAO SE AGREGA CONTEO DE REGISTROS LEIDOS/ESCRITOS EN   CHG008  
003200*              EL LOG DE CORRIDA (TICKET SIS-4877).
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. MLTTRAN1.
003600 AUTHOR. R. BALSIMELLI.
003700 INSTALLATION. DEPTO. DE SISTEMAS - PROCESOS POR LOTES.
003800 DATE-WRITTEN. 22/11/1988.
003900 DATE-COMPILED.
004000 SECURITY. USO INTERNO.
004100*-----------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS CLASE-NUMERICA IS "0" THRU "9"
004700     UPSI-0 ON STATUS IS UPSI-0-ON
004800     UPSI-0 OFF STATUS IS UPSI-0-OFF.
004900*-----------------------------------------------------------------
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT RPT-ENCABEZADO
005300         ASSIGN TO RPTHDR
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FS-ENCABEZADO.
005600
005700     SELECT ENT-LASTTOUCH
005800         ASSIGN TO LTCDET
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS FS-LASTTOUCH.
006100
006200     SELECT SAL-LASTTOUCH
006300         ASSIGN TO LTCSAL
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS FS-SAL-LTC.
006600
006700     SELECT WRK-LASTTOUCH
006800         ASSIGN TO WRKLTC1.
006900
007000     SELECT ENT-MENSUAL
007100         ASSIGN TO MESDET
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS FS-MENSUAL.
007400
007500     SELECT SAL-MENSUAL
007600         ASSIGN TO MESSAL
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS FS-SAL-MES.
007900*-----------------------------------------------------------------
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD RPT-ENCABEZADO.
008300 01 WS-FD-LIN-ENCABEZADO             PIC X(80).
008400
008500 FD ENT-LASTTOUCH.
008600 01 WS-FD-ENT-LASTTOUCH.
008700     05 FDL-ACTIVITY-MONTH            PIC 9(08).
008800     05 FDL-CANAL                     PIC X(30).
008900     05 FDL-VISITANTES-UNICOS         PIC X(09).
009000     05 FDL-VISITAS                   PIC X(09).
009100     05 FDL-VISITAS-NOREBOTE          PIC X(09).
009200     05 FDL-TASA-REBOTE               PIC X(05).
009300     05 FDL-PAGINAS-POR-VISITA        PIC X(05).
009400     05 FDL-TIEMPO-PROMEDIO           PIC X(08).
009500     05 FILLER                        PIC X(01).
009600*    REDEFINE 1 DE 4: VISTA NUMERICA DIRECTA DE LOS CAMPOS CON
009700*    DECIMALES IMPLICITOS DEL DETALLE LAST-TOUCH.
009800 01 WS-FD-ENT-LASTTOUCH-NUM REDEFINES WS-FD-ENT-LASTTOUCH.
009900     05 FILLER                        PIC X(08).
010000     05 FILLER                        PIC X(30).
010100     05 FILLER                        PIC X(09).
010200     05 FILLER                        PIC X(09).
010300     05 FILLER                        PIC X(09).
010400     05 FDL-TASA-REBOTE-NUM           PIC 9V9(4).
010500     05 FDL-PAGINAS-POR-VISITA-NUM    PIC 9(3)V99.
010600     05 FDL-TIEMPO-PROMEDIO-NUM       PIC 9(6)V99.
010700     05 FILLER                        PIC X(01).
010800
010900 FD SAL-LASTTOUCH.
011000 01 WS-FD-SAL-LASTTOUCH.
011100     05 WS-FDS-LTC-ACTIVITY-MONTH     PIC 9(08).
011200     05 WS-FDS-LTC-CANAL              PIC X(30).
011300     05 WS-FDS-LTC-VISITANTES-UNICOS  PIC 9(09).
011400     05 WS-FDS-LTC-VISITAS            PIC 9(09).
011500     05 WS-FDS-LTC-VISITAS-NOREBOTE   PIC 9(09).
011600     05 WS-FDS-LTC-TASA-REBOTE        PIC 9V9(4).
011700     05 WS-FDS-LTC-PAGINAS-X-VISITA   PIC 9(3)V99.
011800     05 WS-FDS-LTC-TIEMPO-PROMEDIO    PIC 9(6)V99.
011900     05 WS-FDS-LTC-MARCA              PIC X(20).
012000     05 WS-FDS-LTC-INDICACION         PIC X(20).
012100     05 FILLER                        PIC X(01).
012200
012300 SD WRK-LASTTOUCH.
012400 01 SD-REG-LASTTOUCH.
012500     05 SD-LTC-ACTIVITY-MONTH         PIC 9(08).
012600     05 SD-LTC-CANAL                  PIC X(30).
012700     05 SD-LTC-VISITANTES-UNICOS      PIC 9(09).
012800     05 SD-LTC-VISITAS                PIC 9(09).
012900     05 SD-LTC-VISITAS-NOREBOTE       PIC 9(09).
013000     05 SD-LTC-TASA-REBOTE            PIC 9V9(4).
013100     05 SD-LTC-PAGINAS-X-VISITA       PIC 9(3)V99.
013200     05 SD-LTC-TIEMPO-PROMEDIO        PIC 9(6)V99.
013300     05 SD-LTC-MARCA                  PIC X(20).
013400     05 SD-LTC-INDICACION             PIC X(20).
013500     05 FILLER                        PIC X(01).
013600
013700 FD ENT-MENSUAL.
013800 01 WS-FD-ENT-MENSUAL.
013900     05 FDM-ACTIVITY-MONTH            PIC 9(08).
014000     05 FDM-VISITANTES-UNICOS         PIC X(09).
014100     05 FDM-VISITAS                   PIC X(09).
014200     05 FDM-VISITAS-NOREBOTE          PIC X(09).
014300     05 FDM-TASA-REBOTE               PIC X(05).
014400     05 FDM-PAGINAS-POR-VISITA        PIC X(05).
014500     05 FDM-TIEMPO-PROMEDIO           PIC X(08).
014600     05 FILLER                        PIC X(01).
014700*    REDEFINE 2 DE 4: VISTA NUMERICA DIRECTA DE LOS CAMPOS CON
014800*    DECIMALES IMPLICITOS DEL DETALLE MENSUAL.
014900 01 WS-FD-ENT-MENSUAL-NUM REDEFINES WS-FD-ENT-MENSUAL.
015000     05 FILLER                        PIC X(08).
015100     05 FILLER                        PIC X(09).
015200     05 FILLER                        PIC X(09).
015300     05 FILLER                        PIC X(09).
015400     05 FDM-TASA-REBOTE-NUM           PIC 9V9(4).
015500     05 FDM-PAGINAS-POR-VISITA-NUM    PIC 9(3)V99.
015600     05 FDM-TIEMPO-PROMEDIO-NUM       PIC 9(6)V99.
015700     05 FILLER                        PIC X(01).
015800
015900 FD SAL-MENSUAL.
016000 01 WS-FD-SAL-MENSUAL.
016100     05 WS-FDS-MES-ACTIVITY-MONTH     PIC 9(08).
016200     05 WS-FDS-MES-VISITANTES-UNICOS  PIC 9(09).
016300     05 WS-FDS-MES-VISITAS            PIC 9(09).
016400     05 WS-FDS-MES-VISITAS-NOREBOTE   PIC 9(09).
016500     05 WS-FDS-MES-TASA-REBOTE        PIC 9V9(4).
016600     05 WS-FDS-MES-PAGINAS-X-VISITA   PIC 9(3)V99.
016700     05 WS-FDS-MES-TIEMPO-PROMEDIO    PIC 9(6)V99.
016800     05 WS-FDS-MES-MARCA              PIC X(20).
016900     05 WS-FDS-MES-INDICACION         PIC X(20).
017000     05 FILLER                        PIC X(01).
017100*-----------------------------------------------------------------
017200 WORKING-STORAGE SECTION.
017300*-----------------------------------------------------------------
017400*    ESTADOS DE ARCHIVO
017500*-----------------------------------------------------------------
017600 01 FS-STATUS.
017700     05 FS-ENCABEZADO                PIC X(2).
017800        88 FS-ENCABEZADO-OK                VALUE '00'.
017900        88 FS-ENCABEZADO-EOF               VALUE '10'.
017910        88 FS-ENCABEZADO-NFD               VALUE '35'.
018000     05 FS-LASTTOUCH                 PIC X(2).
018100        88 FS-LASTTOUCH-OK                 VALUE '00'.
018200        88 FS-LASTTOUCH-EOF                VALUE '10'.
018210        88 FS-LASTTOUCH-NFD                VALUE '35'.
018300     05 FS-SAL-LTC                   PIC X(2).
018400     05 FS-MENSUAL                   PIC X(2).
018500        88 FS-MENSUAL-OK                   VALUE '00'.
018600        88 FS-MENSUAL-EOF                  VALUE '10'.
018610        88 FS-MENSUAL-NFD                  VALUE '35'.
018700     05 FS-SAL-MES                   PIC X(2).
018710        88 FS-SAL-MES-OK                   VALUE '00'.
018800*-----------------------------------------------------------------
018900*    AREA DE TRABAJO PARA LAS LINEAS DEL ENCABEZADO
019000*-----------------------------------------------------------------
019100 01 WS-LINEA-ENCABEZADO              PIC X(80) VALUE SPACES.
019200*    REDEFINE 3 DE 4: VISTA COMO MARCA DE SUITE.
019300 01 WS-LINEA-VISTA-SUITE REDEFINES WS-LINEA-ENCABEZADO.
019400     05 WS-MARCA-SUITE                PIC X(14).
019500     05 WS-RESTO-SUITE                PIC X(66).
019600*    REDEFINE 4 DE 4: VISTA COMO MARCA DE FECHA.
019700 01 WS-LINEA-VISTA-FECHA REDEFINES WS-LINEA-ENCABEZADO.
019800     05 WS-MARCA-FECHA                PIC X(06).
019900     05 WS-RESTO-FECHA                PIC X(74).
020000
020100 01 WS-SUITE-ID-HALLADO              PIC X(40) VALUE SPACES.
020200 01 WS-RANGO-FECHA-HALLADO           PIC X(40) VALUE SPACES.
020300 01 WS-SUITE-ENCONTRADA              PIC X(01) VALUE 'N'.
020400     88 WS-SUITE-LEIDA                     VALUE 'S'.
020500 01 WS-FECHA-ENCONTRADA              PIC X(01) VALUE 'N'.
020600     88 WS-FECHA-LEIDA                     VALUE 'S'.
020700
020800 01 WS-FECHA-INICIO-NUM              PIC 9(08) VALUE ZERO.
020900 01 WS-FECHA-FIN-NUM                 PIC 9(08) VALUE ZERO.
021000
021100 01 WS-NOMBRE-SAL-LTC                PIC X(80) VALUE SPACES.
021200 01 WS-NOMBRE-SAL-MES                PIC X(80) VALUE SPACES.
021300
021400 01 WS-TOTAL-LEIDOS-LTC              PIC 9(07) COMP VALUE ZERO.
021500 01 WS-TOTAL-ESCRITOS-LTC            PIC 9(07) COMP VALUE ZERO.
021600 01 WS-TOTAL-LEIDOS-MES              PIC 9(07) COMP VALUE ZERO.
021700 01 WS-TOTAL-ESCRITOS-MES            PIC 9(07) COMP VALUE ZERO.
021800
021900 01 WS-ERROR-FATAL                   PIC X(01) VALUE 'N'.
022000     88 WS-HUBO-ERROR-FATAL                VALUE 'S'.
022100 01 WS-ERROR-UNIDAD-LTC              PIC X(01) VALUE 'N'.
022200     88 WS-FALLO-UNIDAD-LTC                VALUE 'S'.
022300 01 WS-ERROR-UNIDAD-MES              PIC X(01) VALUE 'N'.
022400     88 WS-FALLO-UNIDAD-MES                VALUE 'S'.
022500 01 FILLER                           PIC X(01).
022600*-----------------------------------------------------------------
022700 01 LK-MAESUITE.
022800     05 LK-ENTRADA.
022900        10 LK-SUITE-ID-I              PIC X(40).
023000     05 LK-SALIDA.
023100        10 LK-MARCA-O                 PIC X(20).
023200        10 LK-INDICACION-O            PIC X(20).
023300        10 LK-VALIDACION-O            PIC X(01).
023400           88 LK-SUITE-OK                   VALUE 'S'.
023500           88 LK-SUITE-NOTOK                VALUE 'N'.
023600        10 LK-MOTIVO-ERROR-O.
023700           15 LK-COD-ERROR-O          PIC X(20).
023800           15 LK-DES-ERROR-O          PIC X(100).
023900     05 FILLER                        PIC X(01).
024000
024100 01 LK-VALPERIO.
024200     05 LK-ENTRADA-P.
024300        10 LK-RANGO-TEXTO-I           PIC X(40).
024400     05 LK-SALIDA-P.
024500        10 LK-FECHA-INICIO-O          PIC 9(08).
024600        10 LK-FECHA-FIN-O             PIC 9(08).
024700        10 LK-VALIDACION-P-O          PIC X(01).
024800           88 LK-PERIODO-OK                 VALUE 'S'.
024900           88 LK-PERIODO-NOTOK              VALUE 'N'.
025000        10 LK-MOTIVO-ERROR-P-O.
025100           15 LK-COD-ERROR-P-O        PIC X(20).
025200           15 LK-DES-ERROR-P-O        PIC X(100).
025300     05 FILLER                        PIC X(01).
025400*-----------------------------------------------------------------
025500 PROCEDURE DIVISION.
025600*-----------------------------------------------------------------
025700 1000-INICIAR-PROGRAMA.
025800
025900     PERFORM 1100-ABRIR-ARCHIVOS
026000        THRU 1100-ABRIR-ARCHIVOS-FIN.
026100
026200     PERFORM 1200-LEER-ENCABEZADO
026300        THRU 1200-LEER-ENCABEZADO-FIN.
026400
026500     IF NOT WS-HUBO-ERROR-FATAL
026600         PERFORM 1300-VALIDAR-SUITE
026700            THRU 1300-VALIDAR-SUITE-FIN
026800     END-IF.
026900
027000     IF NOT WS-HUBO-ERROR-FATAL
027100         PERFORM 1400-VALIDAR-PERIODO
027200            THRU 1400-VALIDAR-PERIODO-FIN
027300     END-IF.
027400
027500     IF WS-HUBO-ERROR-FATAL
027600         PERFORM 3000-FINALIZAR-PROGRAMA
027700            THRU 3000-FINALIZAR-PROGRAMA-FIN
027800         STOP RUN
027900     END-IF.
028000
028100     DISPLAY 'MLTTRAN1 - RANGO ACEPTADO ' WS-FECHA-INICIO-NUM
028200             '-' WS-FECHA-FIN-NUM
028300             ' MARCA=' LK-MARCA-O ' INDIC=' LK-INDICACION-O.
028400
028500     PERFORM 1500-ARMAR-NOMBRES-SALIDA
028600        THRU 1500-ARMAR-NOMBRES-SALIDA-FIN.
028700
028800     PERFORM 2000-UNIDAD-LAST-TOUCH
028900        THRU 2000-UNIDAD-LAST-TOUCH-FIN.
029000
029100     PERFORM 4000-UNIDAD-MENSUAL
029200        THRU 4000-UNIDAD-MENSUAL-FIN.
029300
029400     PERFORM 3000-FINALIZAR-PROGRAMA
029500        THRU 3000-FINALIZAR-PROGRAMA-FIN.
029600
029700     STOP RUN.
029800*-----------------------------------------------------------------
029900 1100-ABRIR-ARCHIVOS.
030000
030100     OPEN INPUT RPT-ENCABEZADO.
030110
030120     EVALUATE TRUE
030130         WHEN FS-ENCABEZADO-OK
030140              CONTINUE
030150         WHEN FS-ENCABEZADO-NFD
030160              DISPLAY 'NO SE ENCUENTRA EL ARCHIVO DE ENCABEZADO'
030170              DISPLAY 'FILE STATUS: ' FS-ENCABEZADO
030180              STOP RUN
030190         WHEN OTHER
030195              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE ENCABEZADO'
030196              DISPLAY 'FILE STATUS: ' FS-ENCABEZADO
030197              STOP RUN
030198     END-EVALUATE.
030200
030300 1100-ABRIR-ARCHIVOS-FIN.
030400     EXIT.
030500*-----------------------------------------------------------------
030600 1200-LEER-ENCABEZADO.
030700
030800     PERFORM 1210-LEER-UNA-LINEA
030900        THRU 1210-LEER-UNA-LINEA-FIN
031000        UNTIL FS-ENCABEZADO-EOF
031100           OR (WS-SUITE-LEIDA AND WS-FECHA-LEIDA).
031200
031300     IF NOT WS-SUITE-LEIDA OR NOT WS-FECHA-LEIDA
031400         MOVE 'S' TO WS-ERROR-FATAL
031500         DISPLAY 'MLTTRAN1 - ERROR FATAL: NO SE HALLO SUITE O '
031600                 'FECHA EN EL ENCABEZADO'
031700     END-IF.
031800
031900 1200-LEER-ENCABEZADO-FIN.
032000     EXIT.
032100*-----------------------------------------------------------------
032200 1210-LEER-UNA-LINEA.
032300
032400     READ RPT-ENCABEZADO INTO WS-LINEA-ENCABEZADO.
032500
032600     IF FS-ENCABEZADO-OK
032700         IF WS-MARCA-SUITE = 'Report suite: '
032800             MOVE WS-RESTO-SUITE TO WS-SUITE-ID-HALLADO
032900             MOVE 'S'            TO WS-SUITE-ENCONTRADA
033000         END-IF
033100         IF WS-MARCA-FECHA = 'Date: '
033200             MOVE WS-RESTO-FECHA TO WS-RANGO-FECHA-HALLADO
033300             MOVE 'S'            TO WS-FECHA-ENCONTRADA
033400         END-IF
033500     END-IF.
033600
033700 1210-LEER-UNA-LINEA-FIN.
033800     EXIT.
033900*-----------------------------------------------------------------
034000 1300-VALIDAR-SUITE.
034100
034200     MOVE WS-SUITE-ID-HALLADO TO LK-SUITE-ID-I.
034300     CALL 'MAESUITE' USING LK-MAESUITE.
034400
034500     IF LK-SUITE-NOTOK
034600         MOVE 'S' TO WS-ERROR-FATAL
034700         DISPLAY 'MLTTRAN1 - ERROR FATAL: ' LK-DES-ERROR-O
034800     END-IF.
034900
035000 1300-VALIDAR-SUITE-FIN.
035100     EXIT.
035200*-----------------------------------------------------------------
035300 1400-VALIDAR-PERIODO.
035400
035500     MOVE WS-RANGO-FECHA-HALLADO TO LK-RANGO-TEXTO-I.
035600     CALL 'VALPERIO' USING LK-VALPERIO.
035700
035800     IF LK-PERIODO-NOTOK
035900         MOVE 'S' TO WS-ERROR-FATAL
036000         DISPLAY 'MLTTRAN1 - ERROR FATAL: ' LK-DES-ERROR-P-O
036100     ELSE
036200         MOVE LK-FECHA-INICIO-O TO WS-FECHA-INICIO-NUM
036300         MOVE LK-FECHA-FIN-O    TO WS-FECHA-FIN-NUM
036400     END-IF.
036500
036600 1400-VALIDAR-PERIODO-FIN.
036700     EXIT.
036800*-----------------------------------------------------------------
036900 1500-ARMAR-NOMBRES-SALIDA.
037000
037100     STRING LK-MARCA-O        DELIMITED BY SIZE
037200            '_'                 DELIMITED BY SIZE
037300            LK-INDICACION-O   DELIMITED BY SIZE
037400            '_'                 DELIMITED BY SIZE
037500            WS-FECHA-INICIO-NUM DELIMITED BY SIZE
037600            '-'                 DELIMITED BY SIZE
037700            WS-FECHA-FIN-NUM    DELIMITED BY SIZE
037800            '_LASTTOUCH'        DELIMITED BY SIZE
037900         INTO WS-NOMBRE-SAL-LTC.
038000
038100     STRING LK-MARCA-O        DELIMITED BY SIZE
038200            '_'                 DELIMITED BY SIZE
038300            LK-INDICACION-O   DELIMITED BY SIZE
038400            '_'                 DELIMITED BY SIZE
038500            WS-FECHA-INICIO-NUM DELIMITED BY SIZE
038600            '-'                 DELIMITED BY SIZE
038700            WS-FECHA-FIN-NUM    DELIMITED BY SIZE
038800            '_MONTHLY'          DELIMITED BY SIZE
038900         INTO WS-NOMBRE-SAL-MES.
039000
039100 1500-ARMAR-NOMBRES-SALIDA-FIN.
039200     EXIT.
039300*-----------------------------------------------------------------
039400*    UNIDAD LAST-TOUCH: SI FALLA LA APERTURA DEL DETALLE, SE
039500*    INFORMA Y SE SIGUE CON LA UNIDAD MENSUAL SIN INTERRUMPIR
039600*    LA CORRIDA.
039700*-----------------------------------------------------------------
039800 2000-UNIDAD-LAST-TOUCH.
039900
040000     OPEN INPUT ENT-LASTTOUCH.
040100
040110     EVALUATE TRUE
040120         WHEN FS-LASTTOUCH-OK
040130              SORT WRK-LASTTOUCH
040140                  ON ASCENDING KEY SD-LTC-CANAL
040150                                   SD-LTC-ACTIVITY-MONTH
040160                  INPUT PROCEDURE IS 2100-LEER-LAST-TOUCH
040170                     THRU 2100-LEER-LAST-TOUCH-FIN
040180                  GIVING SAL-LASTTOUCH
040190              DISPLAY 'MLTTRAN1 - SALIDA LAST-TOUCH: '
040195                      WS-NOMBRE-SAL-LTC
040196              DISPLAY 'MLTTRAN1 - LAST-TOUCH LEIDOS/ESCRITOS: '
040197                      WS-TOTAL-LEIDOS-LTC '/' WS-TOTAL-ESCRITOS-LTC
040198         WHEN FS-LASTTOUCH-NFD
040199              MOVE 'S' TO WS-ERROR-UNIDAD-LTC
040200              DISPLAY 'MLTTRAN1 - NO SE ENCUENTRA EL ARCHIVO DE '
040201                      'LAST-TOUCH, CONTINUA EL MENSUAL'
040202              DISPLAY 'FILE STATUS: ' FS-LASTTOUCH
040203         WHEN OTHER
040300              MOVE 'S' TO WS-ERROR-UNIDAD-LTC
040400              DISPLAY 'MLTTRAN1 - ERROR EN UNIDAD LAST-TOUCH, NO SE '
040500                      'PUDO ABRIR EL DETALLE, CONTINUA EL MENSUAL'
040590              DISPLAY 'FILE STATUS: ' FS-LASTTOUCH
040600     END-EVALUATE.
041700
041800 2000-UNIDAD-LAST-TOUCH-FIN.
041900     EXIT.
042000*-----------------------------------------------------------------
042100 2100-LEER-LAST-TOUCH.
042200
042300     PERFORM 2110-LEER-UN-LAST-TOUCH
042400        THRU 2110-LEER-UN-LAST-TOUCH-FIN
042500        UNTIL FS-LASTTOUCH-EOF.
042600
042700     CLOSE ENT-LASTTOUCH.
042800
042900 2100-LEER-LAST-TOUCH-FIN.
043000     EXIT.
043100*-----------------------------------------------------------------
043200 2110-LEER-UN-LAST-TOUCH.
043300
043400     READ ENT-LASTTOUCH.
043500
043600     IF FS-LASTTOUCH-OK
043700         ADD 1 TO WS-TOTAL-LEIDOS-LTC
043800         PERFORM 2200-TRANSFORMAR-LAST-TOUCH
043900            THRU 2200-TRANSFORMAR-LAST-TOUCH-FIN
044000         RELEASE SD-REG-LASTTOUCH
044100         ADD 1 TO WS-TOTAL-ESCRITOS-LTC
044200     END-IF.
044300
044400 2110-LEER-UN-LAST-TOUCH-FIN.
044500     EXIT.
044600*-----------------------------------------------------------------
044700 2200-TRANSFORMAR-LAST-TOUCH.
044800
044900     MOVE FDL-ACTIVITY-MONTH  TO SD-LTC-ACTIVITY-MONTH.
045000     MOVE FDL-CANAL           TO SD-LTC-CANAL.
045100
045200     IF FDL-VISITANTES-UNICOS IS NUMERIC
045300         MOVE FDL-VISITANTES-UNICOS TO SD-LTC-VISITANTES-UNICOS
045400     ELSE
045500         MOVE ZERO TO SD-LTC-VISITANTES-UNICOS
045600     END-IF.
045700
045800     IF FDL-VISITAS IS NUMERIC
045900         MOVE FDL-VISITAS TO SD-LTC-VISITAS
046000     ELSE
046100         MOVE ZERO TO SD-LTC-VISITAS
046200     END-IF.
046300
046400     IF FDL-VISITAS-NOREBOTE IS NUMERIC
046500         MOVE FDL-VISITAS-NOREBOTE TO SD-LTC-VISITAS-NOREBOTE
046600     ELSE
046700         MOVE ZERO TO SD-LTC-VISITAS-NOREBOTE
046800     END-IF.
046900
047000     IF FDL-TASA-REBOTE IS NUMERIC
047100         MOVE FDL-TASA-REBOTE-NUM TO SD-LTC-TASA-REBOTE
047200     ELSE
047300         MOVE ZERO TO SD-LTC-TASA-REBOTE
047400     END-IF.
047500
047600     IF FDL-PAGINAS-POR-VISITA IS NUMERIC
047700         MOVE FDL-PAGINAS-POR-VISITA-NUM
047800                                TO SD-LTC-PAGINAS-X-VISITA
047900     ELSE
048000         MOVE ZERO TO SD-LTC-PAGINAS-X-VISITA
048100     END-IF.
048200
048300     IF FDL-TIEMPO-PROMEDIO IS NUMERIC
048400         MOVE FDL-TIEMPO-PROMEDIO-NUM TO SD-LTC-TIEMPO-PROMEDIO
048500     ELSE
048600         MOVE ZERO TO SD-LTC-TIEMPO-PROMEDIO
048700     END-IF.
048800
048900     MOVE LK-MARCA-O      TO SD-LTC-MARCA.
049000     MOVE LK-INDICACION-O TO SD-LTC-INDICACION.
049100
049200 2200-TRANSFORMAR-LAST-TOUCH-FIN.
049300     EXIT.
049400*-----------------------------------------------------------------
049500*    UNIDAD MENSUAL: SE ESCRIBE EN EL MISMO ORDEN DE ENTRADA,
049600*    SIN CLASIFICAR (NO LLEVA SORT).
049700*-----------------------------------------------------------------
049800 4000-UNIDAD-MENSUAL.
049900
050000     OPEN INPUT ENT-MENSUAL.
050100
050110     EVALUATE TRUE
050120         WHEN FS-MENSUAL-OK
050130              OPEN OUTPUT SAL-MENSUAL
050140              EVALUATE TRUE
050150                  WHEN FS-SAL-MES-OK
050160                       PERFORM 4100-LEER-UN-MENSUAL
050170                          THRU 4100-LEER-UN-MENSUAL-FIN
050180                          UNTIL FS-MENSUAL-EOF
050190                       CLOSE SAL-MENSUAL
050191                       DISPLAY 'MLTTRAN1 - SALIDA MENSUAL: '
050192                               WS-NOMBRE-SAL-MES
050193                       DISPLAY 'MLTTRAN1 - MENSUAL LEIDOS/ESCRITOS: '
050194                               WS-TOTAL-LEIDOS-MES '/'
050195                               WS-TOTAL-ESCRITOS-MES
050196                  WHEN OTHER
050197                       MOVE 'S' TO WS-ERROR-UNIDAD-MES
050198                       DISPLAY 'MLTTRAN1 - ERROR EN UNIDAD MENSUAL, '
050199                               'NO SE PUDO ABRIR LA SALIDA'
050201                       DISPLAY 'FILE STATUS: ' FS-SAL-MES
050202         END-EVALUATE
050203         WHEN FS-MENSUAL-NFD
050204              MOVE 'S' TO WS-ERROR-UNIDAD-MES
050205              DISPLAY 'MLTTRAN1 - NO SE ENCUENTRA EL ARCHIVO MENSUAL'
050206              DISPLAY 'FILE STATUS: ' FS-MENSUAL
050207         WHEN OTHER
050208              MOVE 'S' TO WS-ERROR-UNIDAD-MES
050209              DISPLAY 'MLTTRAN1 - ERROR EN UNIDAD MENSUAL, NO SE '
050210                      'PUDO ABRIR EL DETALLE'
050211              DISPLAY 'FILE STATUS: ' FS-MENSUAL
050212     END-EVALUATE.
051600
051700     CLOSE ENT-MENSUAL.
051800
051900 4000-UNIDAD-MENSUAL-FIN.
052000     EXIT.
052100*-----------------------------------------------------------------
052200 4100-LEER-UN-MENSUAL.
052300
052400     READ ENT-MENSUAL.
052500
052600     IF FS-MENSUAL-OK
052700         ADD 1 TO WS-TOTAL-LEIDOS-MES
052800         PERFORM 4200-TRANSFORMAR-MENSUAL
052900            THRU 4200-TRANSFORMAR-MENSUAL-FIN
053000         WRITE WS-FD-SAL-MENSUAL
053100         ADD 1 TO WS-TOTAL-ESCRITOS-MES
053200     END-IF.
053300
053400 4100-LEER-UN-MENSUAL-FIN.
053500     EXIT.
053600*-----------------------------------------------------------------
053700 4200-TRANSFORMAR-MENSUAL.
053800
053900     MOVE FDM-ACTIVITY-MONTH TO WS-FDS-MES-ACTIVITY-MONTH.
054000
054100     IF FDM-VISITANTES-UNICOS IS NUMERIC
054200         MOVE FDM-VISITANTES-UNICOS
054300                              TO WS-FDS-MES-VISITANTES-UNICOS
054400     ELSE
054500         MOVE ZERO TO WS-FDS-MES-VISITANTES-UNICOS
054600     END-IF.
054700
054800     IF FDM-VISITAS IS NUMERIC
054900         MOVE FDM-VISITAS TO WS-FDS-MES-VISITAS
055000     ELSE
055100         MOVE ZERO TO WS-FDS-MES-VISITAS
055200     END-IF.
055300
055400     IF FDM-VISITAS-NOREBOTE IS NUMERIC
055500         MOVE FDM-VISITAS-NOREBOTE TO WS-FDS-MES-VISITAS-NOREBOTE
055600     ELSE
055700         MOVE ZERO TO WS-FDS-MES-VISITAS-NOREBOTE
055800     END-IF.
055900
056000     IF FDM-TASA-REBOTE IS NUMERIC
056100         MOVE FDM-TASA-REBOTE-NUM TO WS-FDS-MES-TASA-REBOTE
056200     ELSE
056300         MOVE ZERO TO WS-FDS-MES-TASA-REBOTE
056400     END-IF.
056500
056600     IF FDM-PAGINAS-POR-VISITA IS NUMERIC
056700         MOVE FDM-PAGINAS-POR-VISITA-NUM
056800                              TO WS-FDS-MES-PAGINAS-X-VISITA
056900     ELSE
057000         MOVE ZERO TO WS-FDS-MES-PAGINAS-X-VISITA
057100     END-IF.
057200
057300     IF FDM-TIEMPO-PROMEDIO IS NUMERIC
057400         MOVE FDM-TIEMPO-PROMEDIO-NUM
057500                              TO WS-FDS-MES-TIEMPO-PROMEDIO
057600     ELSE
057700         MOVE ZERO TO WS-FDS-MES-TIEMPO-PROMEDIO
057800     END-IF.
057900
058000     MOVE LK-MARCA-O      TO WS-FDS-MES-MARCA.
058100     MOVE LK-INDICACION-O TO WS-FDS-MES-INDICACION.
058200
058300 4200-TRANSFORMAR-MENSUAL-FIN.
058400     EXIT.
058500*-----------------------------------------------------------------
058600 3000-FINALIZAR-PROGRAMA.
058700
058800     PERFORM 3200-CERRAR-ARCHIVOS
058900        THRU 3200-CERRAR-ARCHIVOS-FIN.
059000
059100 3000-FINALIZAR-PROGRAMA-FIN.
059200     EXIT.
059300*-----------------------------------------------------------------
059400 3200-CERRAR-ARCHIVOS.
059500
059600     CLOSE RPT-ENCABEZADO.
059700
059800 3200-CERRAR-ARCHIVOS-FIN.
059900     EXIT.
060000*-----------------------------------------------------------------
060100 END PROGRAM MLTTRAN1.
