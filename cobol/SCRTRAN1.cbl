000100******************************************************************
000200* PROGRAM-ID. SCRTRAN1
000300* AUTHOR.     C. LOPEZ DIAZ
000400* INSTALLATION. DEPTO. DE SISTEMAS - PROCESOS POR LOTES
000500* DATE-WRITTEN. 14/06/1990
000600* DATE-COMPILED.
000700* SECURITY.   USO INTERNO
000800*-----------------------------------------------------------------
000900*                    HISTORIAL DE MODIFICACIONES
001000*-----------------------------------------------------------------
001100* 14/06/90 CLD ALTA. LISTADO DE COMERCIOS CON CONSUMOS POR        CHG001  
001200*              ENCIMA DEL CUPO DIARIO (REQ 90-014).
001300* 27/01/93 MRV SE ORDENA POR COMERCIO Y FECHA, ANTES SALIA EN     CHG002  
001400*              ORDEN DE LECTURA Y ERA DIFICIL DE REVISAR.
001500* 14/09/98 RBV REVISION Y2K - EXPANSION DE FECHAS A 4 DIGITOS.    CHG003  
001600* 22/02/99 RBV CIERRE DE REVISION Y2K - PROGRAMA CERTIFICADO OK.  CHG004  
001700* 30/06/04 SGV PROGRAMA QUEDA EN RESERVA SIN USO, EL AREA DE      CHG005  
001800*              COMERCIOS DEJO DE PEDIR ESTE LISTADO.
001900* 11/03/26 EAO REESCRITURA TOTAL PARA EL PROYECTO BMS-WEB-RPT     CHG006  
002000*              (TICKET SIS-4821). EL PROGRAMA AHORA PRODUCE EL
002100*              DETALLE DE PROFUNDIDAD DE SCROLL POR PAGINA DEL
002200*              REPORTE DE ANALYTICS WEB.
002300* 02/04/26 EAO SE AGREGA CONTEO DE REGISTROS LEIDOS/ESCRITOS EN   CHG007  
002400*              EL LOG DE CORRIDA (TICKET SIS-4877).
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID. SCRTRAN1.
002800 AUTHOR. C. LOPEZ DIAZ.
002900 INSTALLATION. DEPTO. DE SISTEMAS - PROCESOS POR LOTES.
003000 DATE-WRITTEN. 14/06/1990.
003100 DATE-COMPILED.
003200 SECURITY. USO INTERNO.
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS CLASE-NUMERICA IS "0" THRU "9"
003900     UPSI-0 ON STATUS IS UPSI-0-ON
004000     UPSI-0 OFF STATUS IS UPSI-0-OFF.
004100*-----------------------------------------------------------------
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT RPT-ENCABEZADO
004500         ASSIGN TO RPTHDR
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS FS-ENCABEZADO.
004800
004900     SELECT ENT-SCROLL
005000         ASSIGN TO SCRDET
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS FS-SCROLL.
005300
005400     SELECT SAL-SCROLL
005500         ASSIGN TO SCRSAL
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS FS-SAL-SCR.
005800
005900     SELECT WRK-SCROLL
006000         ASSIGN TO WRKSCR1.
006100*-----------------------------------------------------------------
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD RPT-ENCABEZADO.
006500 01 WS-FD-LIN-ENCABEZADO             PIC X(80).
006600
006700 FD ENT-SCROLL.
006800 01 WS-FD-ENT-SCROLL.
006900     05 FDS-PAGINA                   PIC X(60).
007000     05 FDS-ACTIVITY-MONTH           PIC 9(08).
007100     05 FDS-VISTAS-PAGINA            PIC X(09).
007200     05 FDS-SCROLL-25                PIC X(09).
007300     05 FDS-SCROLL-50                PIC X(09).
007400     05 FDS-SCROLL-75                PIC X(09).
007500     05 FDS-SCROLL-100               PIC X(09).
007700*    REDEFINE 1 DE 3: LAS CINCO MEDIDAS DEL DETALLE VISTAS
007800*    COMO TABLA PARA EL BARRIDO DE BLANCO-A-CERO.
007900 01 WS-FD-ENT-SCROLL-TBL REDEFINES WS-FD-ENT-SCROLL.
008000     05 FILLER                       PIC X(68).
008100     05 FDS-MEDIDA-TBL OCCURS 5 TIMES
008200                                      PIC X(09).
008400
008500 FD SAL-SCROLL.
008600 01 WS-FD-SAL-SCROLL.
008700     05 WS-FDS-SCR-PAGINA             PIC X(60).
008800     05 WS-FDS-SCR-ACTIVITY-MONTH     PIC 9(08).
008900     05 WS-FDS-SCR-VISTAS-PAGINA      PIC 9(09).
009000     05 WS-FDS-SCR-SCROLL-25          PIC 9(09).
009100     05 WS-FDS-SCR-SCROLL-50          PIC 9(09).
009200     05 WS-FDS-SCR-SCROLL-75          PIC 9(09).
009300     05 WS-FDS-SCR-SCROLL-100         PIC 9(09).
009400     05 WS-FDS-SCR-MARCA              PIC X(20).
009500     05 WS-FDS-SCR-INDICACION         PIC X(20).
009700*    REDEFINE 2 DE 3: LAS CINCO MEDIDAS DE SALIDA VISTAS COMO
009800*    TABLA, PARA CARGARLAS DESDE EL ARREGLO DE TRABAJO.
009900 01 WS-FD-SAL-SCROLL-TBL REDEFINES WS-FD-SAL-SCROLL.
010000     05 FILLER                       PIC X(68).
010100     05 WS-FDS-SCR-MEDIDA-TBL OCCURS 5 TIMES
010200                                      PIC 9(09).
010300     05 FILLER                       PIC X(40).
010400
010500 SD WRK-SCROLL.
010600 01 SD-REG-SCROLL.
010700     05 SD-SCR-PAGINA                 PIC X(60).
010800     05 SD-SCR-ACTIVITY-MONTH         PIC 9(08).
010900     05 SD-SCR-VISTAS-PAGINA          PIC 9(09).
011000     05 SD-SCR-SCROLL-25              PIC 9(09).
011100     05 SD-SCR-SCROLL-50              PIC 9(09).
011200     05 SD-SCR-SCROLL-75              PIC 9(09).
011300     05 SD-SCR-SCROLL-100             PIC 9(09).
011400     05 SD-SCR-MARCA                  PIC X(20).
011500     05 SD-SCR-INDICACION             PIC X(20).
011700*-----------------------------------------------------------------
011800 WORKING-STORAGE SECTION.
011900*-----------------------------------------------------------------
012000 01 FS-STATUS.
012100     05 FS-ENCABEZADO                PIC X(2).
012200        88 FS-ENCABEZADO-OK                VALUE '00'.
012300        88 FS-ENCABEZADO-EOF               VALUE '10'.
012310        88 FS-ENCABEZADO-NFD               VALUE '35'.
012400     05 FS-SCROLL                    PIC X(2).
012500        88 FS-SCROLL-OK                    VALUE '00'.
012600        88 FS-SCROLL-EOF                   VALUE '10'.
012610        88 FS-SCROLL-NFD                   VALUE '35'.
012700     05 FS-SAL-SCR                   PIC X(2).
012800
012900 01 WS-LINEA-ENCABEZADO              PIC X(80) VALUE SPACES.
013000*    REDEFINE 3 DE 3: VISTA COMO MARCA DE SUITE.
013100 01 WS-LINEA-VISTA-SUITE REDEFINES WS-LINEA-ENCABEZADO.
013200     05 WS-MARCA-SUITE                PIC X(14).
013300     05 WS-RESTO-SUITE                PIC X(66).
013400 01 WS-LINEA-VISTA-FECHA REDEFINES WS-LINEA-ENCABEZADO.
013500     05 WS-MARCA-FECHA                PIC X(06).
013600     05 WS-RESTO-FECHA                PIC X(74).
013700
013800 01 WS-SUITE-ID-HALLADO              PIC X(40) VALUE SPACES.
013900 01 WS-RANGO-FECHA-HALLADO           PIC X(40) VALUE SPACES.
014000 01 WS-SUITE-ENCONTRADA              PIC X(01) VALUE 'N'.
014100     88 WS-SUITE-LEIDA                     VALUE 'S'.
014200 01 WS-FECHA-ENCONTRADA              PIC X(01) VALUE 'N'.
014300     88 WS-FECHA-LEIDA                     VALUE 'S'.
014400
014500 01 WS-FECHA-INICIO-NUM              PIC 9(08) VALUE ZERO.
014600 01 WS-FECHA-FIN-NUM                 PIC 9(08) VALUE ZERO.
014700
014800 01 WS-NOMBRE-SALIDA                 PIC X(80) VALUE SPACES.
014900
015000 01 WS-TOTAL-LEIDOS                  PIC 9(07) COMP VALUE ZERO.
015100 01 WS-TOTAL-ESCRITOS                PIC 9(07) COMP VALUE ZERO.
015200
015300 01 WS-IX-MEDIDA                     PIC 9(02) COMP VALUE ZERO.
015400
015500 01 WS-ERROR-FATAL                   PIC X(01) VALUE 'N'.
015600     88 WS-HUBO-ERROR-FATAL                VALUE 'S'.
015700 01 FILLER                           PIC X(01).
015800*-----------------------------------------------------------------
015900 01 LK-MAESUITE.
016000     05 LK-ENTRADA.
016100        10 LK-SUITE-ID-I              PIC X(40).
016200     05 LK-SALIDA.
016300        10 LK-MARCA-O                 PIC X(20).
016400        10 LK-INDICACION-O            PIC X(20).
016500        10 LK-VALIDACION-O            PIC X(01).
016600           88 LK-SUITE-OK                   VALUE 'S'.
016700           88 LK-SUITE-NOTOK                VALUE 'N'.
016800        10 LK-MOTIVO-ERROR-O.
016900           15 LK-COD-ERROR-O          PIC X(20).
017000           15 LK-DES-ERROR-O          PIC X(100).
017100     05 FILLER                        PIC X(01).
017200
017300 01 LK-VALPERIO.
017400     05 LK-ENTRADA-P.
017500        10 LK-RANGO-TEXTO-I           PIC X(40).
017600     05 LK-SALIDA-P.
017700        10 LK-FECHA-INICIO-O          PIC 9(08).
017800        10 LK-FECHA-FIN-O             PIC 9(08).
017900        10 LK-VALIDACION-P-O          PIC X(01).
018000           88 LK-PERIODO-OK                 VALUE 'S'.
018100           88 LK-PERIODO-NOTOK              VALUE 'N'.
018200        10 LK-MOTIVO-ERROR-P-O.
018300           15 LK-COD-ERROR-P-O        PIC X(20).
018400           15 LK-DES-ERROR-P-O        PIC X(100).
018500     05 FILLER                        PIC X(01).
018600*-----------------------------------------------------------------
018700 PROCEDURE DIVISION.
018800*-----------------------------------------------------------------
018900 1000-INICIAR-PROGRAMA.
019000
019100     PERFORM 1100-ABRIR-ARCHIVOS
019200        THRU 1100-ABRIR-ARCHIVOS-FIN.
019300
019400     PERFORM 1200-LEER-ENCABEZADO
019500        THRU 1200-LEER-ENCABEZADO-FIN.
019600
019700     IF NOT WS-HUBO-ERROR-FATAL
019800         PERFORM 1300-VALIDAR-SUITE
019900            THRU 1300-VALIDAR-SUITE-FIN
020000     END-IF.
020100
020200     IF NOT WS-HUBO-ERROR-FATAL
020300         PERFORM 1400-VALIDAR-PERIODO
020400            THRU 1400-VALIDAR-PERIODO-FIN
020500     END-IF.
020600
020700     IF WS-HUBO-ERROR-FATAL
020800         PERFORM 3000-FINALIZAR-PROGRAMA
020900            THRU 3000-FINALIZAR-PROGRAMA-FIN
021000         STOP RUN
021100     END-IF.
021200
021300     DISPLAY 'SCRTRAN1 - RANGO ACEPTADO ' WS-FECHA-INICIO-NUM
021400             '-' WS-FECHA-FIN-NUM
021500             ' MARCA=' LK-MARCA-O ' INDIC=' LK-INDICACION-O.
021600
021700     PERFORM 1500-ARMAR-NOMBRE-SALIDA
021800        THRU 1500-ARMAR-NOMBRE-SALIDA-FIN.
021900
022000     SORT WRK-SCROLL
022100         ON ASCENDING KEY SD-SCR-PAGINA SD-SCR-ACTIVITY-MONTH
022200         INPUT PROCEDURE IS 2000-PROCESAR-DETALLE
022300            THRU 2000-PROCESAR-DETALLE-FIN
022400         GIVING SAL-SCROLL.
022500
022600     PERFORM 3000-FINALIZAR-PROGRAMA
022700        THRU 3000-FINALIZAR-PROGRAMA-FIN.
022800
022900     STOP RUN.
023000*-----------------------------------------------------------------
023100 1100-ABRIR-ARCHIVOS.
023200
023300     OPEN INPUT RPT-ENCABEZADO.
023310
023320     EVALUATE TRUE
023330         WHEN FS-ENCABEZADO-OK
023340              CONTINUE
023350         WHEN FS-ENCABEZADO-NFD
023360              DISPLAY 'NO SE ENCUENTRA EL ARCHIVO DE ENCABEZADO'
023370              DISPLAY 'FILE STATUS: ' FS-ENCABEZADO
023380              STOP RUN
023390         WHEN OTHER
023395              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE ENCABEZADO'
023396              DISPLAY 'FILE STATUS: ' FS-ENCABEZADO
023397              STOP RUN
023398     END-EVALUATE.
023400
023500 1100-ABRIR-ARCHIVOS-FIN.
023600     EXIT.
023700*-----------------------------------------------------------------
023800 1200-LEER-ENCABEZADO.
023900
024000     PERFORM 1210-LEER-UNA-LINEA
024100        THRU 1210-LEER-UNA-LINEA-FIN
024200        UNTIL FS-ENCABEZADO-EOF
024300           OR (WS-SUITE-LEIDA AND WS-FECHA-LEIDA).
024400
024500     IF NOT WS-SUITE-LEIDA OR NOT WS-FECHA-LEIDA
024600         MOVE 'S' TO WS-ERROR-FATAL
024700         DISPLAY 'SCRTRAN1 - ERROR FATAL: NO SE HALLO SUITE O '
024800                 'FECHA EN EL ENCABEZADO'
024900     END-IF.
025000
025100 1200-LEER-ENCABEZADO-FIN.
025200     EXIT.
025300*-----------------------------------------------------------------
025400 1210-LEER-UNA-LINEA.
025500
025600     READ RPT-ENCABEZADO INTO WS-LINEA-ENCABEZADO.
025700
025800     IF FS-ENCABEZADO-OK
025900         IF WS-MARCA-SUITE = 'Report suite: '
026000             MOVE WS-RESTO-SUITE TO WS-SUITE-ID-HALLADO
026100             MOVE 'S'            TO WS-SUITE-ENCONTRADA
026200         END-IF
026300         IF WS-MARCA-FECHA = 'Date: '
026400             MOVE WS-RESTO-FECHA TO WS-RANGO-FECHA-HALLADO
026500             MOVE 'S'            TO WS-FECHA-ENCONTRADA
026600         END-IF
026700     END-IF.
026800
026900 1210-LEER-UNA-LINEA-FIN.
027000     EXIT.
027100*-----------------------------------------------------------------
027200 1300-VALIDAR-SUITE.
027300
027400     MOVE WS-SUITE-ID-HALLADO TO LK-SUITE-ID-I.
027500     CALL 'MAESUITE' USING LK-MAESUITE.
027600
027700     IF LK-SUITE-NOTOK
027800         MOVE 'S' TO WS-ERROR-FATAL
027900         DISPLAY 'SCRTRAN1 - ERROR FATAL: ' LK-DES-ERROR-O
028000     END-IF.
028100
028200 1300-VALIDAR-SUITE-FIN.
028300     EXIT.
028400*-----------------------------------------------------------------
028500 1400-VALIDAR-PERIODO.
028600
028700     MOVE WS-RANGO-FECHA-HALLADO TO LK-RANGO-TEXTO-I.
028800     CALL 'VALPERIO' USING LK-VALPERIO.
028900
029000     IF LK-PERIODO-NOTOK
029100         MOVE 'S' TO WS-ERROR-FATAL
029200         DISPLAY 'SCRTRAN1 - ERROR FATAL: ' LK-DES-ERROR-P-O
029300     ELSE
029400         MOVE LK-FECHA-INICIO-O TO WS-FECHA-INICIO-NUM
029500         MOVE LK-FECHA-FIN-O    TO WS-FECHA-FIN-NUM
029600     END-IF.
029700
029800 1400-VALIDAR-PERIODO-FIN.
029900     EXIT.
030000*-----------------------------------------------------------------
030100 1500-ARMAR-NOMBRE-SALIDA.
030200
030300     STRING LK-MARCA-O        DELIMITED BY SIZE
030400            '_'                 DELIMITED BY SIZE
030500            LK-INDICACION-O   DELIMITED BY SIZE
030600            '_'                 DELIMITED BY SIZE
030700            WS-FECHA-INICIO-NUM DELIMITED BY SIZE
030800            '-'                 DELIMITED BY SIZE
030900            WS-FECHA-FIN-NUM    DELIMITED BY SIZE
031000            '_SCROLL'           DELIMITED BY SIZE
031100         INTO WS-NOMBRE-SALIDA.
031200
031300 1500-ARMAR-NOMBRE-SALIDA-FIN.
031400     EXIT.
031500*-----------------------------------------------------------------
031600 2000-PROCESAR-DETALLE.
031700
031800     OPEN INPUT ENT-SCROLL.
031810
031820     EVALUATE TRUE
031830         WHEN FS-SCROLL-OK
031840              CONTINUE
031850         WHEN FS-SCROLL-NFD
031860              DISPLAY 'NO SE ENCUENTRA EL ARCHIVO DE SCROLL'
031870              DISPLAY 'FILE STATUS: ' FS-SCROLL
031880              STOP RUN
031890         WHEN OTHER
031895              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE SCROLL'
031896              DISPLAY 'FILE STATUS: ' FS-SCROLL
031897              STOP RUN
031898     END-EVALUATE.
031900
032000     PERFORM 2100-LEER-SCROLL
032100        THRU 2100-LEER-SCROLL-FIN
032200        UNTIL FS-SCROLL-EOF.
032300
032400     CLOSE ENT-SCROLL.
032500
032600 2000-PROCESAR-DETALLE-FIN.
032700     EXIT.
032800*-----------------------------------------------------------------
032900 2100-LEER-SCROLL.
033000
033100     READ ENT-SCROLL.
033200
033300     IF FS-SCROLL-OK
033400         ADD 1 TO WS-TOTAL-LEIDOS
033500         PERFORM 2200-TRANSFORMAR-SCROLL
033600            THRU 2200-TRANSFORMAR-SCROLL-FIN
033700         RELEASE SD-REG-SCROLL
033800         ADD 1 TO WS-TOTAL-ESCRITOS
033900     END-IF.
034000
034100 2100-LEER-SCROLL-FIN.
034200     EXIT.
034300*-----------------------------------------------------------------
034400 2200-TRANSFORMAR-SCROLL.
034500
034600     MOVE FDS-PAGINA          TO SD-SCR-PAGINA.
034700     MOVE FDS-ACTIVITY-MONTH  TO SD-SCR-ACTIVITY-MONTH.
034800
034900     PERFORM 2210-CONVERTIR-UNA-MEDIDA
035000        THRU 2210-CONVERTIR-UNA-MEDIDA-FIN
035100        VARYING WS-IX-MEDIDA FROM 1 BY 1
035200        UNTIL WS-IX-MEDIDA > 5.
035300
035400     MOVE WS-FDS-SCR-MEDIDA-TBL (1) TO SD-SCR-VISTAS-PAGINA.
035500     MOVE WS-FDS-SCR-MEDIDA-TBL (2) TO SD-SCR-SCROLL-25.
035600     MOVE WS-FDS-SCR-MEDIDA-TBL (3) TO SD-SCR-SCROLL-50.
035700     MOVE WS-FDS-SCR-MEDIDA-TBL (4) TO SD-SCR-SCROLL-75.
035800     MOVE WS-FDS-SCR-MEDIDA-TBL (5) TO SD-SCR-SCROLL-100.
035900
036000     MOVE LK-MARCA-O      TO SD-SCR-MARCA.
036100     MOVE LK-INDICACION-O TO SD-SCR-INDICACION.
036200
036300 2200-TRANSFORMAR-SCROLL-FIN.
036400     EXIT.
036500*-----------------------------------------------------------------
036600 2210-CONVERTIR-UNA-MEDIDA.
036700
036800     IF FDS-MEDIDA-TBL (WS-IX-MEDIDA) IS NUMERIC
036900         MOVE FDS-MEDIDA-TBL (WS-IX-MEDIDA)
037000                          TO WS-FDS-SCR-MEDIDA-TBL (WS-IX-MEDIDA)
037100     ELSE
037200         MOVE ZERO TO WS-FDS-SCR-MEDIDA-TBL (WS-IX-MEDIDA)
037300     END-IF.
037400
037500 2210-CONVERTIR-UNA-MEDIDA-FIN.
037600     EXIT.
037700*-----------------------------------------------------------------
037800 3000-FINALIZAR-PROGRAMA.
037900
038000     DISPLAY 'SCRTRAN1 - SALIDA: ' WS-NOMBRE-SALIDA.
038100     DISPLAY 'SCRTRAN1 - LEIDOS/ESCRITOS: ' WS-TOTAL-LEIDOS
038200             '/' WS-TOTAL-ESCRITOS.
038300
038400     PERFORM 3200-CERRAR-ARCHIVOS
038500        THRU 3200-CERRAR-ARCHIVOS-FIN.
038600
038700 3000-FINALIZAR-PROGRAMA-FIN.
038800     EXIT.
038900*-----------------------------------------------------------------
039000 3200-CERRAR-ARCHIVOS.
039100
039200     CLOSE RPT-ENCABEZADO.
039300
039400 3200-CERRAR-ARCHIVOS-FIN.
039500     EXIT.
039600*-----------------------------------------------------------------
039700 END PROGRAM SCRTRAN1.
