000100******************************************************************
000200* PROGRAM-ID. INDTRAN1
000300* AUTHOR.     N. BERGE
000400* INSTALLATION. DEPTO. DE SISTEMAS - PROCESOS POR LOTES
000500* DATE-WRITTEN. 08/09/1987
000600* DATE-COMPILED.
000700* SECURITY.   USO INTERNO
000800*-----------------------------------------------------------------
000900*                    HISTORIAL DE MODIFICACIONES
001000*-----------------------------------------------------------------
001100* 08/09/87 NB  ALTA. ARMADO DEL RESUMEN MENSUAL DE CONSUMOS POR   CHG001  
001200*              TARJETA PARA EL AREA COMERCIAL (REQ 87-019).
001300* 19/02/90 CPG SE AGREGA ORDENAMIENTO DEL RESUMEN POR RUBRO.      CHG002  
001400* 14/07/94 RGA SE CORRIGE CORTE DE CONTROL QUE DUPLICABA EL       CHG003  
001500*              ULTIMO RUBRO DEL LOTE.
001600* 02/09/98 RBV REVISION Y2K - TODAS LAS FECHAS DEL INFORME PASAN  CHG004  
001700*              A 4 DIGITOS DE ANIO.
001800* 18/02/99 RBV CIERRE DE REVISION Y2K - PROGRAMA CERTIFICADO OK.  CHG005  
001900* 11/05/07 SGV EL RESUMEN POR RUBRO DEJA DE USARSE, EL AREA       CHG006  
002000*              COMERCIAL PASA A UNA PLANILLA EXTERNA. PROGRAMA
002100*              QUEDA EN RESERVA SIN USO.
002200* 11/03/26 EAO REESCRITURA TOTAL PARA EL PROYECTO BMS-WEB-RPT     CHG007  
002300*              (TICKET SIS-4821). EL PROGRAMA AHORA TOMA EL
002400*              ENCABEZADO DEL REPORTE DE ANALYTICS WEB DE LAS
002500*              SUITES BMS, VALIDA SUITE Y PERIODO, Y TRANSFORMA
002600*              EL DETALLE DE INDICACION POR CANAL AL LAYOUT DE
002700*              SALIDA ORDENADO POR CANAL.
002800* 02/04/26 EAO SE AGREGA CONTEO DE REGISTROS LEIDOS/ESCRITOS EN   CHG008  
002900*              EL LOG DE CORRIDA (TICKET SIS-4877).
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID. INDTRAN1.
003300 AUTHOR. N. BERGE.
003400 INSTALLATION. DEPTO. DE SISTEMAS - PROCESOS POR LOTES.
003500 DATE-WRITTEN. 08/09/1987.
003600 DATE-COMPILED.
003700 SECURITY. USO INTERNO.
003800*-----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS CLASE-NUMERICA IS "0" THRU "9"
004400     UPSI-0 ON STATUS IS UPSI-0-ON
004500     UPSI-0 OFF STATUS IS UPSI-0-OFF.
004600*-----------------------------------------------------------------
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT RPT-ENCABEZADO
005000         ASSIGN TO RPTHDR
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FS-ENCABEZADO.
005300
005400     SELECT ENT-INDICACION
005500         ASSIGN TO INDDET
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS FS-INDICACION.
005800
005900     SELECT SAL-INDICACION
006000         ASSIGN TO INDSAL
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS FS-SAL-INDIC.
006300
006400     SELECT WRK-INDICACION
006500         ASSIGN TO WRKIND1.
006600*-----------------------------------------------------------------
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD RPT-ENCABEZADO.
007000 01 WS-FD-LIN-ENCABEZADO             PIC X(80).
007100
007200 FD ENT-INDICACION.
007300 01 WS-FD-ENT-INDICACION.
007400     05 WS-FDI-INDICACION-NOMBRE     PIC X(30).
007500     05 WS-FDI-CANAL                 PIC X(30).
007600     05 WS-FDI-VISITAS               PIC X(09).
007700     05 WS-FDI-VISITAS-NOREBOTE      PIC X(09).
007900
008000 FD SAL-INDICACION.
008100 01 WS-FD-SAL-INDICACION.
008200     05 WS-FDS-INDICACION            PIC X(30).
008300     05 WS-FDS-CANAL                 PIC X(30).
008400     05 WS-FDS-VISITAS               PIC 9(09).
008500     05 WS-FDS-VISITAS-NOREBOTE      PIC 9(09).
008600     05 WS-FDS-MARCA                 PIC X(20).
008700     05 WS-FDS-INICIO-PERIODO        PIC 9(08).
008800     05 WS-FDS-FIN-PERIODO           PIC 9(08).
009000
009100 SD WRK-INDICACION.
009200 01 SD-REG-INDICACION.
009300     05 SD-INDICACION                PIC X(30).
009400     05 SD-CANAL                     PIC X(30).
009500     05 SD-VISITAS                   PIC 9(09).
009600     05 SD-VISITAS-NOREBOTE          PIC 9(09).
009700     05 SD-MARCA                     PIC X(20).
009800     05 SD-INICIO-PERIODO            PIC 9(08).
009900     05 SD-FIN-PERIODO               PIC 9(08).
010100*-----------------------------------------------------------------
010200 WORKING-STORAGE SECTION.
010300*-----------------------------------------------------------------
010400*    ESTADOS DE ARCHIVO
010500*-----------------------------------------------------------------
010600 01 FS-STATUS.
010700     05 FS-ENCABEZADO                PIC X(2).
010800        88 FS-ENCABEZADO-OK                VALUE '00'.
010900        88 FS-ENCABEZADO-EOF               VALUE '10'.
010910        88 FS-ENCABEZADO-NFD               VALUE '35'.
011000     05 FS-INDICACION                PIC X(2).
011100        88 FS-INDICACION-OK                VALUE '00'.
011200        88 FS-INDICACION-EOF               VALUE '10'.
011300        88 FS-INDICACION-NFD               VALUE '35'.
011400     05 FS-SAL-INDIC                 PIC X(2).
011500        88 FS-SAL-INDIC-OK                 VALUE '00'.
011600*-----------------------------------------------------------------
011700*    AREA DE TRABAJO PARA LAS LINEAS DEL ENCABEZADO
011800*-----------------------------------------------------------------
011900 01 WS-LINEA-ENCABEZADO              PIC X(80) VALUE SPACES.
012000*    REDEFINE 1 DE 4: VISTA COMO MARCA DE SUITE.
012100 01 WS-LINEA-VISTA-SUITE REDEFINES WS-LINEA-ENCABEZADO.
012200     05 WS-MARCA-SUITE                PIC X(14).
012300     05 WS-RESTO-SUITE                PIC X(66).
012400*    REDEFINE 2 DE 4: VISTA COMO MARCA DE FECHA.
012500 01 WS-LINEA-VISTA-FECHA REDEFINES WS-LINEA-ENCABEZADO.
012600     05 WS-MARCA-FECHA                PIC X(06).
012700     05 WS-RESTO-FECHA                PIC X(74).
012800
012900 01 WS-SUITE-ID-HALLADO              PIC X(40) VALUE SPACES.
013000 01 WS-RANGO-FECHA-HALLADO           PIC X(40) VALUE SPACES.
013100 01 WS-SUITE-ENCONTRADA              PIC X(01) VALUE 'N'.
013200     88 WS-SUITE-LEIDA                     VALUE 'S'.
013300 01 WS-FECHA-ENCONTRADA              PIC X(01) VALUE 'N'.
013400     88 WS-FECHA-LEIDA                     VALUE 'S'.
013500*-----------------------------------------------------------------
013600*    FECHA DE INICIO / FIN DEL PERIODO YA VALIDADAS
013700*-----------------------------------------------------------------
013800 01 WS-FECHA-INICIO-NUM              PIC 9(08) VALUE ZERO.
013900*    REDEFINE 3 DE 4: VISTA POR CAMPO DE LA FECHA DE INICIO.
014000 01 WS-FECHA-INICIO-VISTA REDEFINES WS-FECHA-INICIO-NUM.
014100     05 WS-INI-MES                    PIC 9(02).
014200     05 WS-INI-DIA                    PIC 9(02).
014300     05 WS-INI-ANIO                   PIC 9(04).
014400 01 WS-FECHA-FIN-NUM                 PIC 9(08) VALUE ZERO.
014500*    REDEFINE 4 DE 4: VISTA POR CAMPO DE LA FECHA DE FIN.
014600 01 WS-FECHA-FIN-VISTA REDEFINES WS-FECHA-FIN-NUM.
014700     05 WS-FIN-MES                    PIC 9(02).
014800     05 WS-FIN-DIA                    PIC 9(02).
014900     05 WS-FIN-ANIO                   PIC 9(04).
015000*-----------------------------------------------------------------
015100*    NOMBRE DEL ARCHIVO DE SALIDA Y CONTADORES
015200*-----------------------------------------------------------------
015300 01 WS-NOMBRE-SALIDA                 PIC X(80) VALUE SPACES.
015400 01 WS-RANGO-TEXTO                   PIC X(18) VALUE SPACES.
015500 01 WS-TOTAL-LEIDOS                  PIC 9(07) COMP VALUE ZERO.
015600 01 WS-TOTAL-ESCRITOS                PIC 9(07) COMP VALUE ZERO.
015700 01 WS-ERROR-FATAL                   PIC X(01) VALUE 'N'.
015800     88 WS-HUBO-ERROR-FATAL                VALUE 'S'.
015900 01 FILLER                           PIC X(01).
016000*-----------------------------------------------------------------
016100*    AREA DE ENLACE PARA EL MODULO DE MAESTRO DE SUITES
016200*-----------------------------------------------------------------
016300 01 LK-MAESUITE.
016400     05 LK-ENTRADA.
016500        10 LK-SUITE-ID-I              PIC X(40).
016600     05 LK-SALIDA.
016700        10 LK-MARCA-O                 PIC X(20).
016800        10 LK-INDICACION-O            PIC X(20).
016900        10 LK-VALIDACION-O            PIC X(01).
017000           88 LK-SUITE-OK                   VALUE 'S'.
017100           88 LK-SUITE-NOTOK                VALUE 'N'.
017200        10 LK-MOTIVO-ERROR-O.
017300           15 LK-COD-ERROR-O          PIC X(20).
017400           15 LK-DES-ERROR-O          PIC X(100).
017500     05 FILLER                        PIC X(01).
017600*-----------------------------------------------------------------
017700*    AREA DE ENLACE PARA EL MODULO DE VALIDACION DE PERIODO
017800*-----------------------------------------------------------------
017900 01 LK-VALPERIO.
018000     05 LK-ENTRADA-P.
018100        10 LK-RANGO-TEXTO-I           PIC X(40).
018200     05 LK-SALIDA-P.
018300        10 LK-FECHA-INICIO-O          PIC 9(08).
018400        10 LK-FECHA-FIN-O             PIC 9(08).
018500        10 LK-VALIDACION-P-O          PIC X(01).
018600           88 LK-PERIODO-OK                 VALUE 'S'.
018700           88 LK-PERIODO-NOTOK              VALUE 'N'.
018800        10 LK-MOTIVO-ERROR-P-O.
018900           15 LK-COD-ERROR-P-O        PIC X(20).
019000           15 LK-DES-ERROR-P-O        PIC X(100).
019100     05 FILLER                        PIC X(01).
019200*-----------------------------------------------------------------
019300 PROCEDURE DIVISION.
019400*-----------------------------------------------------------------
019500 1000-INICIAR-PROGRAMA.
019600
019700     PERFORM 1100-ABRIR-ARCHIVOS
019800        THRU 1100-ABRIR-ARCHIVOS-FIN.
019900
020000     PERFORM 1200-LEER-ENCABEZADO
020100        THRU 1200-LEER-ENCABEZADO-FIN.
020200
020300     IF NOT WS-HUBO-ERROR-FATAL
020400         PERFORM 1300-VALIDAR-SUITE
020500            THRU 1300-VALIDAR-SUITE-FIN
020600     END-IF.
020700
020800     IF NOT WS-HUBO-ERROR-FATAL
020900         PERFORM 1400-VALIDAR-PERIODO
021000            THRU 1400-VALIDAR-PERIODO-FIN
021100     END-IF.
021200
021300     IF WS-HUBO-ERROR-FATAL
021400         PERFORM 3000-FINALIZAR-PROGRAMA
021500            THRU 3000-FINALIZAR-PROGRAMA-FIN
021600         STOP RUN
021700     END-IF.
021800
021900     DISPLAY 'INDTRAN1 - RANGO ACEPTADO ' WS-RANGO-TEXTO
022000             ' MARCA=' LK-MARCA-O ' INDIC=' LK-INDICACION-O.
022100
022200     PERFORM 1500-ARMAR-NOMBRE-SALIDA
022300        THRU 1500-ARMAR-NOMBRE-SALIDA-FIN.
022400
022500     SORT WRK-INDICACION
022600         ON ASCENDING KEY SD-CANAL
022700         INPUT PROCEDURE IS 2000-PROCESAR-DETALLE
022800            THRU 2000-PROCESAR-DETALLE-FIN
022900         GIVING SAL-INDICACION.
023000
023100     PERFORM 3000-FINALIZAR-PROGRAMA
023200        THRU 3000-FINALIZAR-PROGRAMA-FIN.
023300
023400     STOP RUN.
023500*-----------------------------------------------------------------
023600 1100-ABRIR-ARCHIVOS.
023700
023800     OPEN INPUT RPT-ENCABEZADO.
023810
023820     EVALUATE TRUE
023830         WHEN FS-ENCABEZADO-OK
023840              CONTINUE
023850         WHEN FS-ENCABEZADO-NFD
023860              DISPLAY 'NO SE ENCUENTRA EL ARCHIVO DE ENCABEZADO'
023870              DISPLAY 'FILE STATUS: ' FS-ENCABEZADO
023880              STOP RUN
023890         WHEN OTHER
023895              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE ENCABEZADO'
023896              DISPLAY 'FILE STATUS: ' FS-ENCABEZADO
023897              STOP RUN
023898     END-EVALUATE.
023900
024000 1100-ABRIR-ARCHIVOS-FIN.
024100     EXIT.
024200*-----------------------------------------------------------------
024300*    LEE EL ARCHIVO DE ENCABEZADO HASTA ENCONTRAR LA LINEA DE
024400*    SUITE Y LA LINEA DE FECHA (O HASTA FIN DE ARCHIVO).
024500*-----------------------------------------------------------------
024600 1200-LEER-ENCABEZADO.
024700
024800     PERFORM 1210-LEER-UNA-LINEA
024900        THRU 1210-LEER-UNA-LINEA-FIN
025000        UNTIL FS-ENCABEZADO-EOF
025100           OR (WS-SUITE-LEIDA AND WS-FECHA-LEIDA).
025200
025300     IF NOT WS-SUITE-LEIDA OR NOT WS-FECHA-LEIDA
025400         MOVE 'S' TO WS-ERROR-FATAL
025500         DISPLAY 'INDTRAN1 - ERROR FATAL: NO SE HALLO SUITE O '
025600                 'FECHA EN EL ENCABEZADO'
025700     END-IF.
025800
025900 1200-LEER-ENCABEZADO-FIN.
026000     EXIT.
026100*-----------------------------------------------------------------
026200 1210-LEER-UNA-LINEA.
026300
026400     READ RPT-ENCABEZADO INTO WS-LINEA-ENCABEZADO.
026500
026600     IF FS-ENCABEZADO-OK
026700         IF WS-MARCA-SUITE = 'Report suite: '
026800             MOVE WS-RESTO-SUITE TO WS-SUITE-ID-HALLADO
026900             MOVE 'S'            TO WS-SUITE-ENCONTRADA
027000         END-IF
027100         IF WS-MARCA-FECHA = 'Date: '
027200             MOVE WS-RESTO-FECHA TO WS-RANGO-FECHA-HALLADO
027300             MOVE 'S'            TO WS-FECHA-ENCONTRADA
027400         END-IF
027500     END-IF.
027600
027700 1210-LEER-UNA-LINEA-FIN.
027800     EXIT.
027900*-----------------------------------------------------------------
028000 1300-VALIDAR-SUITE.
028100
028200     MOVE WS-SUITE-ID-HALLADO TO LK-SUITE-ID-I.
028300     CALL 'MAESUITE' USING LK-MAESUITE.
028400
028500     IF LK-SUITE-NOTOK
028600         MOVE 'S' TO WS-ERROR-FATAL
028700         DISPLAY 'INDTRAN1 - ERROR FATAL: ' LK-DES-ERROR-O
028800     END-IF.
028900
029000 1300-VALIDAR-SUITE-FIN.
029100     EXIT.
029200*-----------------------------------------------------------------
029300 1400-VALIDAR-PERIODO.
029400
029500     MOVE WS-RANGO-FECHA-HALLADO TO LK-RANGO-TEXTO-I.
029600     CALL 'VALPERIO' USING LK-VALPERIO.
029700
029800     IF LK-PERIODO-NOTOK
029900         MOVE 'S' TO WS-ERROR-FATAL
030000         DISPLAY 'INDTRAN1 - ERROR FATAL: ' LK-DES-ERROR-P-O
030100     ELSE
030200         MOVE LK-FECHA-INICIO-O TO WS-FECHA-INICIO-NUM
030300         MOVE LK-FECHA-FIN-O    TO WS-FECHA-FIN-NUM
030400     END-IF.
030500
030600 1400-VALIDAR-PERIODO-FIN.
030700     EXIT.
030800*-----------------------------------------------------------------
030900 1500-ARMAR-NOMBRE-SALIDA.
031000
031100     STRING LK-MARCA-O     DELIMITED BY SIZE
031200            '_'          DELIMITED BY SIZE
031300            LK-INDICACION-O DELIMITED BY SIZE
031400            '_'          DELIMITED BY SIZE
031500            WS-FECHA-INICIO-NUM DELIMITED BY SIZE
031600            '-'          DELIMITED BY SIZE
031700            WS-FECHA-FIN-NUM    DELIMITED BY SIZE
031800            '_INDICATION'       DELIMITED BY SIZE
031900         INTO WS-NOMBRE-SALIDA.
032000
032100     STRING WS-FECHA-INICIO-NUM DELIMITED BY SIZE
032200            '-' DELIMITED BY SIZE
032300            WS-FECHA-FIN-NUM DELIMITED BY SIZE
032400         INTO WS-RANGO-TEXTO.
032500
032600 1500-ARMAR-NOMBRE-SALIDA-FIN.
032700     EXIT.
032800*-----------------------------------------------------------------
032900*-----------------------------------------------------------------
033000*    PROCEDIMIENTO DE ENTRADA DEL SORT: LEE EL DETALLE DE
033100*    INDICACION, TRANSFORMA CADA REGISTRO Y LO LIBERA AL TREN
033200*    DE CLASIFICACION POR CANAL.
033300*-----------------------------------------------------------------
033400 2000-PROCESAR-DETALLE.
033500
033600     OPEN INPUT ENT-INDICACION.
033610
033620     EVALUATE TRUE
033630         WHEN FS-INDICACION-OK
033640              CONTINUE
033650         WHEN FS-INDICACION-NFD
033660              DISPLAY 'NO SE ENCUENTRA EL ARCHIVO DE INDICACION'
033670              DISPLAY 'FILE STATUS: ' FS-INDICACION
033680              STOP RUN
033690         WHEN OTHER
033695              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE INDICACION'
033696              DISPLAY 'FILE STATUS: ' FS-INDICACION
033697              STOP RUN
033698     END-EVALUATE.
033700
033800     PERFORM 2100-LEER-INDICACION
033900        THRU 2100-LEER-INDICACION-FIN
034000        UNTIL FS-INDICACION-EOF.
034100
034200     CLOSE ENT-INDICACION.
034300
034400 2000-PROCESAR-DETALLE-FIN.
034500     EXIT.
034600*-----------------------------------------------------------------
034700 2100-LEER-INDICACION.
034800
034900     READ ENT-INDICACION.
035000
035100     IF FS-INDICACION-OK
035200         ADD 1 TO WS-TOTAL-LEIDOS
035300         PERFORM 2200-TRANSFORMAR-REGISTRO
035400            THRU 2200-TRANSFORMAR-REGISTRO-FIN
035500         RELEASE SD-REG-INDICACION
035600         ADD 1 TO WS-TOTAL-ESCRITOS
035700     END-IF.
035800
035900 2100-LEER-INDICACION-FIN.
036000     EXIT.
036100*-----------------------------------------------------------------
036200 2200-TRANSFORMAR-REGISTRO.
036300
036400     MOVE WS-FDI-INDICACION-NOMBRE TO SD-INDICACION.
036500     MOVE WS-FDI-CANAL             TO SD-CANAL.
036600
036700     IF WS-FDI-VISITAS IS NUMERIC
036800         MOVE WS-FDI-VISITAS TO SD-VISITAS
036900     ELSE
037000         MOVE ZERO TO SD-VISITAS
037100     END-IF.
037200
037300     IF WS-FDI-VISITAS-NOREBOTE IS NUMERIC
037400         MOVE WS-FDI-VISITAS-NOREBOTE TO SD-VISITAS-NOREBOTE
037500     ELSE
037600         MOVE ZERO TO SD-VISITAS-NOREBOTE
037700     END-IF.
037800
037900     MOVE LK-MARCA-O          TO SD-MARCA.
038000     MOVE WS-FECHA-INICIO-NUM TO SD-INICIO-PERIODO.
038100     MOVE WS-FECHA-FIN-NUM    TO SD-FIN-PERIODO.
038200
038300 2200-TRANSFORMAR-REGISTRO-FIN.
038400     EXIT.
038500*-----------------------------------------------------------------
038600 3000-FINALIZAR-PROGRAMA.
038700
038800     DISPLAY 'INDTRAN1 - ARCHIVO DE SALIDA: ' WS-NOMBRE-SALIDA.
038900     DISPLAY 'INDTRAN1 - REGISTROS LEIDOS   : ' WS-TOTAL-LEIDOS.
039000     DISPLAY 'INDTRAN1 - REGISTROS ESCRITOS : ' WS-TOTAL-ESCRITOS.
039100
039200     PERFORM 3200-CERRAR-ARCHIVOS
039300        THRU 3200-CERRAR-ARCHIVOS-FIN.
039400
039500 3000-FINALIZAR-PROGRAMA-FIN.
039600     EXIT.
039700*-----------------------------------------------------------------
039800 3200-CERRAR-ARCHIVOS.
039900
040000     CLOSE RPT-ENCABEZADO.
040100
040200 3200-CERRAR-ARCHIVOS-FIN.
040300     EXIT.
040400*-----------------------------------------------------------------
040500 END PROGRAM INDTRAN1.
