000100******************************************************************
000200* PROGRAM-ID. MAESUITE
000300* AUTHOR.     J. PRIETO
000400* INSTALLATION. DEPTO. DE SISTEMAS - PROCESOS POR LOTES
000500* DATE-WRITTEN. 06/12/1988
000600* DATE-COMPILED.
000700* SECURITY.   USO INTERNO - NO DISTRIBUIR FUERA DEL DEPARTAMENTO
000800*-----------------------------------------------------------------
000900*                    HISTORIAL DE MODIFICACIONES
001000*-----------------------------------------------------------------
001100* 06/12/88 JP  ALTA DEL PROGRAMA. MAESTRO DE EDITORES AUTORIZADOS CHG001  
001200*              PARA LA CONCILIACION DE PLANILLAS DE DISTRIBUCION
001300*              DE FASCICULOS (PEDIDO DEPTO. CIRCULACION).
001400* 14/03/90 JP  SE AGREGA BUSQUEDA POR CLAVE PARCIAL A PEDIDO DE   CHG002  
001500*              DISTRIBUCION (NOTA 90-014).
001600* 22/08/91 MRV SE CORRIGE TRUNCAMIENTO DE RAZON SOCIAL DEL        CHG003  
001700*              EDITOR EN PANTALLA DE CONSULTA.
001800* 19/02/93 MRV REORDENAMIENTO DE LA TABLA POR PEDIDO DE AUDITORIA.CHG004  
001900* 11/10/94 CLD SE AGREGA CAMPO DE MOTIVO DE RECHAZO EN SALIDA.    CHG005  
002000* 15/01/96 CLD AJUSTE MENOR EN MENSAJES DE ERROR (REQ. 96-003).   CHG006  
002100* 02/09/98 RBV REVISION Y2K - NO SE ENCONTRARON CAMPOS DE FECHA   CHG007  
002200*              DE 2 DIGITOS EN ESTE MODULO. SIN CAMBIOS DE DATOS.
002300* 18/02/99 RBV CIERRE DE REVISION Y2K - PROGRAMA CERTIFICADO OK.  CHG008  
002400* 30/11/02 SGV BAJA DEL MAESTRO DE EDITORES (CIRCULACION MIGRO A  CHG009  
002500*              SISTEMA NUEVO). MODULO QUEDA EN RESERVA.
002600* 08/07/09 SGV REUTILIZACION DEL ESQUELETO PARA EL LOTE DE        CHG010  
002700*              CONCILIACION DE PROVEEDORES DE COBRANZA (REQ 09-51)
002800* 17/05/14 EAO SE REEMPLAZA BUSQUEDA SECUENCIAL POR SEARCH ALL    CHG011  
002900*              SOBRE TABLA ORDENADA (MEJORA DE PERFORMANCE).
003000* 11/03/26 EAO REESCRITURA TOTAL. EL MODULO PASA A RESOLVER LA    CHG012  
003100*              MARCA E INDICACION DE LOS SITIOS WEB DE LAS
003200*              MARCAS FARMACEUTICAS A PARTIR DEL IDENTIFICADOR
003300*              DE SUITE DE ANALYTICS (PROYECTO BMS-WEB-RPT,
003400*              TICKET SIS-4821).
003500* 02/04/26 EAO SE AGREGAN LAS MARCAS CAMZYOS NO MARCA Y CAMZYOS MECHG013  
003600*              A PEDIDO DE MARKETING DIGITAL (TICKET SIS-4877).
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. MAESUITE.
004000 AUTHOR. J. PRIETO.
004100 INSTALLATION. DEPTO. DE SISTEMAS - PROCESOS POR LOTES.
004200 DATE-WRITTEN. 06/12/1988.
004300 DATE-COMPILED.
004400 SECURITY. USO INTERNO.
004500*-----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS CLASE-NUMERICA IS "0" THRU "9"
005100     UPSI-0 ON STATUS IS UPSI-0-ON
005200     UPSI-0 OFF STATUS IS UPSI-0-OFF.
005300*-----------------------------------------------------------------
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*-----------------------------------------------------------------
005700*    TABLA DE SUITES DE ANALYTICS -> MARCA / INDICACION
005800*    CARGADA POR VALUE/REDEFINES, ORDENADA ALFABETICAMENTE POR
005900*    SUITE-ID PARA PERMITIR SEARCH ALL (BINARIA).
006000*-----------------------------------------------------------------
006100 01 WS-TABLA-SUITES-DATOS.
006200     05 FILLER PIC X(40) VALUE 'cartautoimmune.com_US_AA'.
006300     05 FILLER PIC X(20) VALUE 'CarT'.
006400     05 FILLER PIC X(20) VALUE 'cross indication'.
006500     05 FILLER PIC X(40) VALUE 'www.abecma.com_US_US'.
006600     05 FILLER PIC X(20) VALUE 'Abecma'.
006700     05 FILLER PIC X(20) VALUE 'cross indication'.
006800     05 FILLER PIC X(40) VALUE 'www.augtyro.com_US_US'.
006900     05 FILLER PIC X(20) VALUE 'Augtyro'.
007000     05 FILLER PIC X(20) VALUE 'cross indication'.
007100     05 FILLER PIC X(40) VALUE 'www.breyanzi.com_US_US'.
007200     05 FILLER PIC X(20) VALUE 'Breyanzi'.
007300     05 FILLER PIC X(20) VALUE 'cross indication'.
007400     05 FILLER PIC X(40) VALUE 'www.camzyos.com_US_US'.
007500     05 FILLER PIC X(20) VALUE 'Camzyos Branded'.
007600     05 FILLER PIC X(20) VALUE 'cross indication'.
007700     05 FILLER PIC X(40) VALUE 'www.cobenfy.com_US_US'.
007800     05 FILLER PIC X(20) VALUE 'Cobenfy'.
007900     05 FILLER PIC X(20) VALUE 'cross indication'.
008000     05 FILLER PIC X(40) VALUE 'www.coulditbehcm.com_US_US'.
008100     05 FILLER PIC X(20) VALUE 'Camzyos ME'.
008200     05 FILLER PIC X(20) VALUE 'cross indication'.
008300     05 FILLER PIC X(40) VALUE 'www.hcmrealtalk.com_US_US'.
008400     05 FILLER PIC X(20) VALUE 'Camzyos Non-branded'.
008500     05 FILLER PIC X(20) VALUE 'cross indication'.
008600     05 FILLER PIC X(40) VALUE 'www.krazati.com_Global_AA'.
008700     05 FILLER PIC X(20) VALUE 'Krazati'.
008800     05 FILLER PIC X(20) VALUE 'cross indication'.
008900     05 FILLER PIC X(40) VALUE 'www.onureg.com_US_US'.
009000     05 FILLER PIC X(20) VALUE 'Onureg'.
009100     05 FILLER PIC X(20) VALUE 'cross indication'.
009200     05 FILLER PIC X(40) VALUE 'www.opdivo.com_US_US'.
009300     05 FILLER PIC X(20) VALUE 'Opdivo'.
009400     05 FILLER PIC X(20) VALUE 'cross indication'.
009500     05 FILLER PIC X(40) VALUE 'www.opdualag.com_US_US'.
009600     05 FILLER PIC X(20) VALUE 'Opdualag'.
009700     05 FILLER PIC X(20) VALUE 'cross indication'.
009800     05 FILLER PIC X(40) VALUE 'www.orencia.com_US_US'.
009900     05 FILLER PIC X(20) VALUE 'Orencia'.
010000     05 FILLER PIC X(20) VALUE 'cross indication'.
010100     05 FILLER PIC X(40) VALUE 'www.reblozyl.com_US_US'.
010200     05 FILLER PIC X(20) VALUE 'Reblozyl'.
010300     05 FILLER PIC X(20) VALUE 'cross indication'.
010400     05 FILLER PIC X(40) VALUE 'www.sotyktu.com_US_US'.
010500     05 FILLER PIC X(20) VALUE 'Sotyktu'.
010600     05 FILLER PIC X(20) VALUE 'psoriasis'.
010700     05 FILLER PIC X(40) VALUE 'www.sprycel.com_US_US'.
010800     05 FILLER PIC X(20) VALUE 'Sprycel'.
010900     05 FILLER PIC X(20) VALUE 'cross indication'.
011000     05 FILLER PIC X(40) VALUE 'www.zeposia.com_US_US'.
011100     05 FILLER PIC X(20) VALUE 'Zeposia'.
011200     05 FILLER PIC X(20) VALUE 'cross indication'.
011300*    REDEFINE 1 DE 3: VISTA EN TABLA DE LOS FILLER DE ARRIBA.
011400 01 WS-TABLA-SUITES REDEFINES WS-TABLA-SUITES-DATOS.
011500     05 WS-SUITE-ENTRADA OCCURS 17 TIMES
011600           ASCENDING KEY IS WS-SUITE-ID-TAB
011700           INDEXED BY IX-SUITE.
011800        10 WS-SUITE-ID-TAB       PIC X(40).
011900        10 WS-SUITE-MARCA-TAB    PIC X(20).
012000        10 WS-SUITE-INDIC-TAB    PIC X(20).
012100*-----------------------------------------------------------------
012200 01 WS-ENTRADA-COPIA              PIC X(40) VALUE SPACES.
012300*    REDEFINE 2 DE 3: VISTA DE LA CLAVE DE ENTRADA PARTIDA EN
012400*    DOMINIO Y SUFIJO DE PAIS/MERCADO, USADA SOLO PARA EL
012500*    MENSAJE DE DIAGNOSTICO CUANDO NO HAY COINCIDENCIA.
012600 01 WS-ENTRADA-PARTIDA REDEFINES WS-ENTRADA-COPIA.
012700     05 WS-ENTR-DOMINIO            PIC X(30).
012800     05 WS-ENTR-SUFIJO             PIC X(10).
012900 01 WS-RENGLON-HALLADO             PIC X(80) VALUE SPACES.
013000*    REDEFINE 3 DE 3: VISTA COMBINADA MARCA+INDICACION DEL
013100*    RENGLON ENCONTRADO, USADA PARA ARMAR LA LINEA DE BITACORA.
013200 01 WS-RENGLON-DISPLAY REDEFINES WS-RENGLON-HALLADO.
013300     05 WS-DISP-SUITE-ID           PIC X(40).
013400     05 WS-DISP-MARCA-E-INDIC      PIC X(40).
013500 01 WS-CONTADOR-COMPARACIONES     PIC 9(4) COMP VALUE ZERO.
013600 01 FILLER                         PIC X(01).
013700*-----------------------------------------------------------------
013800 LINKAGE SECTION.
013900 01 LK-MAESUITE.
014000     05 LK-ENTRADA.
014100        10 LK-SUITE-ID-I          PIC X(40).
014200     05 LK-SALIDA.
014300        10 LK-MARCA-O             PIC X(20).
014400        10 LK-INDICACION-O        PIC X(20).
014500        10 LK-VALIDACION-O        PIC X(01).
014600           88 LK-SUITE-OK                VALUE 'S'.
014700           88 LK-SUITE-NOTOK             VALUE 'N'.
014800        10 LK-MOTIVO-ERROR-O.
014900           15 LK-COD-ERROR-O      PIC X(20).
015000           15 LK-DES-ERROR-O      PIC X(100).
015100     05 FILLER                    PIC X(01).
015200*-----------------------------------------------------------------
015300 PROCEDURE DIVISION USING LK-MAESUITE.
015400*-----------------------------------------------------------------
015500     PERFORM 1000-INICIAR-BUSQUEDA
015600        THRU 1000-INICIAR-BUSQUEDA-FIN.
015700
015800     PERFORM 2000-BUSCAR-SUITE
015900        THRU 2000-BUSCAR-SUITE-FIN.
016000
016100     EXIT PROGRAM.
016200*-----------------------------------------------------------------
016300 1000-INICIAR-BUSQUEDA.
016400
016500     MOVE SPACES        TO LK-MARCA-O LK-INDICACION-O
016600                            LK-MOTIVO-ERROR-O.
016700     MOVE 'S'            TO LK-VALIDACION-O.
016800     MOVE LK-SUITE-ID-I  TO WS-ENTRADA-COPIA.
016900     MOVE ZERO           TO WS-CONTADOR-COMPARACIONES.
017000
017100 1000-INICIAR-BUSQUEDA-FIN.
017200     EXIT.
017300*-----------------------------------------------------------------
017400 2000-BUSCAR-SUITE.
017500
017600     SEARCH ALL WS-SUITE-ENTRADA
017700        AT END
017800           PERFORM 2900-SUITE-NO-HALLADA
017900              THRU 2900-SUITE-NO-HALLADA-FIN
018000        WHEN WS-SUITE-ID-TAB (IX-SUITE) = LK-SUITE-ID-I
018100           PERFORM 2100-SUITE-HALLADA
018200              THRU 2100-SUITE-HALLADA-FIN
018300     END-SEARCH.
018400
018500 2000-BUSCAR-SUITE-FIN.
018600     EXIT.
018700*-----------------------------------------------------------------
018800 2100-SUITE-HALLADA.
018900
019000     MOVE WS-SUITE-MARCA-TAB (IX-SUITE) TO LK-MARCA-O.
019100     MOVE WS-SUITE-INDIC-TAB (IX-SUITE) TO LK-INDICACION-O.
019200     MOVE WS-SUITE-ID-TAB    (IX-SUITE) TO WS-DISP-SUITE-ID.
019300     STRING WS-SUITE-MARCA-TAB (IX-SUITE) DELIMITED BY SPACE
019400            ' / '                         DELIMITED BY SIZE
019500            WS-SUITE-INDIC-TAB (IX-SUITE) DELIMITED BY SPACE
019600            INTO WS-DISP-MARCA-E-INDIC
019700     END-STRING.
019800
019900 2100-SUITE-HALLADA-FIN.
020000     EXIT.
020100*-----------------------------------------------------------------
020200 2900-SUITE-NO-HALLADA.
020300
020400     MOVE 'N'                       TO LK-VALIDACION-O.
020500     MOVE 'SUITE-SIN-MAPEO'         TO LK-COD-ERROR-O.
020600     STRING 'NO SE ENCONTRO MAPEO DE MARCA/INDICACION PARA '
020700            DELIMITED BY SIZE
020800            WS-ENTR-DOMINIO DELIMITED BY SPACE
020900            WS-ENTR-SUFIJO  DELIMITED BY SIZE
021000            INTO LK-DES-ERROR-O
021100     END-STRING.
021200
021300 2900-SUITE-NO-HALLADA-FIN.
021400     EXIT.
021500*-----------------------------------------------------------------
021600 END PROGRAM MAESUITE.
