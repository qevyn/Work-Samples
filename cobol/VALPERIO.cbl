000100******************************************************************
000200* PROGRAM-ID. VALPERIO
000300* AUTHOR.     J. PRIETO
000400* INSTALLATION. DEPTO. DE SISTEMAS - PROCESOS POR LOTES
000500* DATE-WRITTEN. 11/04/1989
000600* DATE-COMPILED.
000700* SECURITY.   USO INTERNO
000800*-----------------------------------------------------------------
000900*                    HISTORIAL DE MODIFICACIONES
001000*-----------------------------------------------------------------
001100* 11/04/89 JP  ALTA. VALIDADOR DE FECHA DE VENCIMIENTO DE         CHG001  
001200*              PAGARES PARA EL LOTE DE COBRANZAS (REQ 89-07).
001300* 30/01/91 MRV SE AGREGA CALCULO DE ANIO BISIESTO, AHORA SE       CHG002  
001400*              USABA TABLA FIJA DE 28 DIAS PARA FEBRERO.
001500* 05/06/93 MRV CORRECCION DE DESBORDE AL VALIDAR 31 DE DICIEMBRE. CHG003  
001600* 21/11/95 CLD SE ADAPTA PARA USO DESDE EL LOTE DE CONSUMOS DE    CHG004  
001700*              TARJETA (REQ 95-041), AHORA VALIDA FECHA DE
001800*              CONSUMO CONTRA FECHA DE PROCESO.
001900* 02/09/98 RBV REVISION Y2K - EL ANIO PASA A 4 DIGITOS EN         CHG005  
002000*              TODAS LAS LLAMADAS. SE ACTUALIZAN LOS PROGRAMAS
002100*              INVOCANTES.
002200* 18/02/99 RBV CIERRE DE REVISION Y2K - PROGRAMA CERTIFICADO OK.  CHG006  
002300* 14/11/02 SGV EL LOTE DE CONSUMOS DE TARJETA PASA A SISTEMA      CHG007  
002400*              NUEVO. MODULO QUEDA EN RESERVA SIN USO.
002500* 11/03/26 EAO REESCRITURA TOTAL PARA EL PROYECTO BMS-WEB-RPT     CHG008  
002600*              (TICKET SIS-4821). EL MODULO AHORA PARSEA EL
002700*              RANGO DE FECHAS DEL ENCABEZADO DEL REPORTE DE
002800*              ANALYTICS ("MES DIA, AAAA - MES DIA, AAAA") Y
002900*              VALIDA QUE CUBRA MESES COMPLETOS O UN ANIO
003000*              COMPLETO (REGLA DE PERIODO COMPLETO).
003100* 19/05/26 EAO SE CORRIGE LA REGLA DE ANIOS DISTINTOS CON         CHG009  
003200*              DE 365/366 DIAS QUE NO CONTEMPLABA BISIESTO DEL
003300*              ANIO DE INICIO (TICKET SIS-4901).
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. VALPERIO.
003700 AUTHOR. J. PRIETO.
003800 INSTALLATION. DEPTO. DE SISTEMAS - PROCESOS POR LOTES.
003900 DATE-WRITTEN. 11/04/1989.
004000 DATE-COMPILED.
004100 SECURITY. USO INTERNO.
004200*-----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS CLASE-NUMERICA IS "0" THRU "9"
004800     UPSI-0 ON STATUS IS UPSI-0-ON
004900     UPSI-0 OFF STATUS IS UPSI-0-OFF.
005000*-----------------------------------------------------------------
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*-----------------------------------------------------------------
005400*    TABLA DE ABREVIATURAS DE MES EN INGLES, TAL COMO VIENEN EN
005500*    EL ENCABEZADO DEL REPORTE DE ANALYTICS.
005600*-----------------------------------------------------------------
005700 01 WS-TABLA-MESES-DATOS.
005800     05 FILLER PIC X(3) VALUE 'Jan'.
005900     05 FILLER PIC X(3) VALUE 'Feb'.
006000     05 FILLER PIC X(3) VALUE 'Mar'.
006100     05 FILLER PIC X(3) VALUE 'Apr'.
006200     05 FILLER PIC X(3) VALUE 'May'.
006300     05 FILLER PIC X(3) VALUE 'Jun'.
006400     05 FILLER PIC X(3) VALUE 'Jul'.
006500     05 FILLER PIC X(3) VALUE 'Aug'.
006600     05 FILLER PIC X(3) VALUE 'Sep'.
006700     05 FILLER PIC X(3) VALUE 'Oct'.
006800     05 FILLER PIC X(3) VALUE 'Nov'.
006900     05 FILLER PIC X(3) VALUE 'Dec'.
007000*    REDEFINE 1 DE 5: TABLA DE MESES, EL SUBINDICE HALLADO ES
007100*    EL NUMERO DE MES (NO SE PUEDE USAR SEARCH ALL PORQUE LA
007200*    TABLA NO ESTA EN ORDEN ALFABETICO, VA EN ORDEN DE MES).
007300 01 WS-TABLA-MESES REDEFINES WS-TABLA-MESES-DATOS.
007400     05 WS-MES-ABREV OCCURS 12 TIMES PIC X(3).
007500*-----------------------------------------------------------------
007600*    TABLA DE CANTIDAD DE DIAS POR MES (ANIO NO BISIESTO).
007700*-----------------------------------------------------------------
007800 01 WS-TABLA-DIAS-MES-DATOS.
007900     05 FILLER PIC 9(2) VALUE 31.
008000     05 FILLER PIC 9(2) VALUE 28.
008100     05 FILLER PIC 9(2) VALUE 31.
008200     05 FILLER PIC 9(2) VALUE 30.
008300     05 FILLER PIC 9(2) VALUE 31.
008400     05 FILLER PIC 9(2) VALUE 30.
008500     05 FILLER PIC 9(2) VALUE 31.
008600     05 FILLER PIC 9(2) VALUE 31.
008700     05 FILLER PIC 9(2) VALUE 30.
008800     05 FILLER PIC 9(2) VALUE 31.
008900     05 FILLER PIC 9(2) VALUE 30.
009000     05 FILLER PIC 9(2) VALUE 31.
009100*    REDEFINE 2 DE 5: VISTA EN TABLA DE LOS DIAS POR MES.
009200 01 WS-TABLA-DIAS-MES REDEFINES WS-TABLA-DIAS-MES-DATOS.
009300     05 WS-DIAS-DEL-MES OCCURS 12 TIMES PIC 9(2).
009400*-----------------------------------------------------------------
009500*    AREAS DE TRABAJO PARA EL PARSEO DEL TEXTO DEL RANGO
009600*-----------------------------------------------------------------
009700 01 WS-PARTE-INICIO          PIC X(20) VALUE SPACES.
009800 01 WS-PARTE-FIN             PIC X(20) VALUE SPACES.
009900 01 WS-MESDIA-TXT            PIC X(10) VALUE SPACES.
010000 01 WS-MES-TXT               PIC X(03) VALUE SPACES.
010100 01 WS-DIA-TXT               PIC 9(02) VALUE ZERO.
010200 01 WS-ANIO-TXT              PIC X(05) VALUE SPACES.
010210*    REDEFINE 3 DE 5: VISTA NUMERICA DEL ANIO, DESCARTANDO EL
010220*    SIGNO DE CENTURIA DEJADO POR UNSTRING.
010300 01 WS-ANIO-TXT-R REDEFINES WS-ANIO-TXT.
010400     05 FILLER                PIC X(01).
010500     05 WS-ANIO-DIGITOS        PIC 9(04).
010600 01 WS-IX-MES                 PIC 9(2) COMP VALUE ZERO.
010700 01 WS-MES-HALLADO            PIC X(01) VALUE 'N'.
010800     88 WS-MES-OK                   VALUE 'S'.
010900*-----------------------------------------------------------------
011000*    FECHA DE INICIO Y DE FIN YA CONVERTIDAS A MMDDAAAA.
011100*-----------------------------------------------------------------
011200 01 WS-FECHA-INICIO-T        PIC 9(8) VALUE ZERO.
011300*    REDEFINE 4 DE 5: VISTA DE LA FECHA DE INICIO POR CAMPO.
011400 01 WS-FECHA-INICIO-G REDEFINES WS-FECHA-INICIO-T.
011500     05 WS-INI-MM              PIC 9(02).
011600     05 WS-INI-DD              PIC 9(02).
011700     05 WS-INI-AAAA            PIC 9(04).
011800 01 WS-FECHA-FIN-T           PIC 9(8) VALUE ZERO.
011900*    REDEFINE 5 DE 5: VISTA DE LA FECHA DE FIN POR CAMPO.
012000 01 WS-FECHA-FIN-G REDEFINES WS-FECHA-FIN-T.
012100     05 WS-FIN-MM               PIC 9(02).
012200     05 WS-FIN-DD               PIC 9(02).
012300     05 WS-FIN-AAAA             PIC 9(04).
012400*-----------------------------------------------------------------
012500*    AREAS DE TRABAJO PARA LA REGLA DE PERIODO COMPLETO
012600*-----------------------------------------------------------------
012700 01 WS-FECHA-INI-ORD          PIC 9(08) COMP VALUE ZERO.
012800 01 WS-FECHA-FIN-ORD          PIC 9(08) COMP VALUE ZERO.
012900 01 WS-REGLA-OK               PIC X(01) VALUE 'N'.
013000     88 WS-PERIODO-ACEPTADO        VALUE 'S'.
013100 01 WS-ANIO-BISIESTO          PIC X(01) VALUE 'N'.
013200     88 WS-ES-BISIESTO              VALUE 'S'.
013300 01 WS-DIAS-ANIO              PIC 9(03) COMP VALUE ZERO.
013400 01 WS-ANIO-CALC               PIC 9(04) COMP VALUE ZERO.
013500 01 WS-MES-CALC                PIC 9(02) COMP VALUE ZERO.
013600 01 WS-DIA-CALC                PIC 9(02) COMP VALUE ZERO.
013700 01 WS-ORDINAL-RESULT          PIC 9(05) COMP VALUE ZERO.
013800 01 WS-ORDINAL-ACUM            PIC 9(05) COMP VALUE ZERO.
013900 01 WS-DIFERENCIA-DIAS         PIC S9(05) COMP VALUE ZERO.
014000 01 WS-CUR-MM                  PIC 9(02) COMP VALUE ZERO.
014100 01 WS-CUR-DD                  PIC 9(02) COMP VALUE ZERO.
014200 01 WS-CUR-AAAA                PIC 9(04) COMP VALUE ZERO.
014300 01 WS-ULTIMO-DIA-MES          PIC 9(02) COMP VALUE ZERO.
014400 01 WS-FINMES-ORD              PIC 9(08) COMP VALUE ZERO.
014500 01 WS-MESES-CONTADOS          PIC 9(03) COMP VALUE ZERO.
014600 01 WS-ITERACIONES             PIC 9(03) COMP VALUE ZERO.
014700 01 WS-SIGUE-CAMINANDO         PIC X(01) VALUE 'S'.
014800     88 WS-TERMINO-CAMINATA        VALUE 'N'.
014900 01 WS-CAMINATA-EXITO          PIC X(01) VALUE 'N'.
015000     88 WS-CAMINATA-OK              VALUE 'S'.
015100 01 FILLER                     PIC X(01).
015200*-----------------------------------------------------------------
015300 LINKAGE SECTION.
015400 01 LK-VALPERIO.
015500     05 LK-ENTRADA.
015600        10 LK-RANGO-TEXTO-I   PIC X(40).
015700     05 LK-SALIDA.
015800        10 LK-FECHA-INICIO-O  PIC 9(08).
015900        10 LK-FECHA-FIN-O     PIC 9(08).
016000        10 LK-VALIDACION-O    PIC X(01).
016100           88 LK-PERIODO-OK         VALUE 'S'.
016200           88 LK-PERIODO-NOTOK      VALUE 'N'.
016300        10 LK-MOTIVO-ERROR-O.
016400           15 LK-COD-ERROR-O  PIC X(20).
016500           15 LK-DES-ERROR-O  PIC X(100).
016600     05 FILLER                PIC X(01).
016700*-----------------------------------------------------------------
016800 PROCEDURE DIVISION USING LK-VALPERIO.
016900*-----------------------------------------------------------------
017000     PERFORM 1000-INICIALIZAR
017100        THRU 1000-INICIALIZAR-FIN.
017200
017300     PERFORM 1100-PARTIR-RANGO
017400        THRU 1100-PARTIR-RANGO-FIN.
017500
017600     IF LK-VALIDACION-O = 'S'
017700         PERFORM 1200-PARSEAR-FECHA-INICIO
017800            THRU 1200-PARSEAR-FECHA-INICIO-FIN
017900     END-IF.
018000
018100     IF LK-VALIDACION-O = 'S'
018200         PERFORM 1300-PARSEAR-FECHA-FIN
018300            THRU 1300-PARSEAR-FECHA-FIN-FIN
018400     END-IF.
018500
018600     IF LK-VALIDACION-O = 'S'
018700         MOVE WS-FECHA-INICIO-T TO LK-FECHA-INICIO-O
018800         MOVE WS-FECHA-FIN-T    TO LK-FECHA-FIN-O
018900         PERFORM 2000-VALIDAR-PERIODO-COMPLETO
019000            THRU 2000-VALIDAR-PERIODO-COMPLETO-FIN
019100         IF NOT WS-PERIODO-ACEPTADO
019200             MOVE 'N'                     TO LK-VALIDACION-O
019300             MOVE 'PERIODO-INCOMPLETO'     TO LK-COD-ERROR-O
019400             STRING 'EL RANGO DE FECHAS NO CUBRE MESES COMPLETOS '
019410                    DELIMITED BY SIZE
019420                    'NI UN ANIO COMPLETO' DELIMITED BY SIZE
019430                    INTO LK-DES-ERROR-O
019440             END-STRING
019700         END-IF
019800     END-IF.
019900
020000     EXIT PROGRAM.
020100*-----------------------------------------------------------------
020200 1000-INICIALIZAR.
020300
020400     MOVE 'S'            TO LK-VALIDACION-O.
020500     MOVE SPACES         TO LK-MOTIVO-ERROR-O.
020600     MOVE ZERO           TO LK-FECHA-INICIO-O LK-FECHA-FIN-O.
020700     MOVE ZERO           TO WS-FECHA-INICIO-T WS-FECHA-FIN-T.
020800     MOVE SPACES         TO WS-PARTE-INICIO WS-PARTE-FIN.
020900
021000 1000-INICIALIZAR-FIN.
021100     EXIT.
021200*-----------------------------------------------------------------
021300 1100-PARTIR-RANGO.
021400
021500     UNSTRING LK-RANGO-TEXTO-I DELIMITED BY ' - '
021600         INTO WS-PARTE-INICIO WS-PARTE-FIN
021700     END-UNSTRING.
021800
021900     IF WS-PARTE-FIN = SPACES
022000         MOVE 'N'                    TO LK-VALIDACION-O
022100         MOVE 'FECHA-FORMATO-INV'    TO LK-COD-ERROR-O
022200         STRING 'EL RANGO NO PARSEA COMO DOS FECHAS (MES DIA, '
022210                DELIMITED BY SIZE
022220                'ANIO - MES DIA, ANIO)' DELIMITED BY SIZE
022230                INTO LK-DES-ERROR-O
022240         END-STRING
022500     END-IF.
022600
022700 1100-PARTIR-RANGO-FIN.
022800     EXIT.
022900*-----------------------------------------------------------------
023000 1200-PARSEAR-FECHA-INICIO.
023100
023200     PERFORM 1400-PARSEAR-UNA-FECHA
023300        THRU 1400-PARSEAR-UNA-FECHA-FIN.
023400
023500     IF LK-VALIDACION-O = 'S'
023600         MOVE WS-IX-MES      TO WS-INI-MM
023700         MOVE WS-DIA-TXT     TO WS-INI-DD
023800         MOVE WS-ANIO-DIGITOS TO WS-INI-AAAA
023900     END-IF.
024000
024100 1200-PARSEAR-FECHA-INICIO-FIN.
024200     EXIT.
024300*-----------------------------------------------------------------
024400 1300-PARSEAR-FECHA-FIN.
024500
024600     MOVE WS-PARTE-FIN TO WS-PARTE-INICIO.
024700     PERFORM 1400-PARSEAR-UNA-FECHA
024800        THRU 1400-PARSEAR-UNA-FECHA-FIN.
024900
025000     IF LK-VALIDACION-O = 'S'
025100         MOVE WS-IX-MES      TO WS-FIN-MM
025200         MOVE WS-DIA-TXT     TO WS-FIN-DD
025300         MOVE WS-ANIO-DIGITOS TO WS-FIN-AAAA
025400     END-IF.
025500
025600 1300-PARSEAR-FECHA-FIN-FIN.
025700     EXIT.
025800*-----------------------------------------------------------------
025900*    PARSEA "MES DIA, ANIO" DEJANDO EL MES EN WS-IX-MES, EL
026000*    DIA EN WS-DIA-TXT Y EL ANIO EN WS-ANIO-DIGITOS. TRABAJA
026100*    SOBRE WS-PARTE-INICIO (EL LLAMADOR COPIA ALLI EL TEXTO).
026200*-----------------------------------------------------------------
026300 1400-PARSEAR-UNA-FECHA.
026400
026500     MOVE SPACES TO WS-MESDIA-TXT WS-MES-TXT WS-DIA-TXT
026600                     WS-ANIO-TXT.
026700
026800     UNSTRING WS-PARTE-INICIO DELIMITED BY ','
026900         INTO WS-MESDIA-TXT WS-ANIO-TXT
027000     END-UNSTRING.
027100
027200     UNSTRING WS-MESDIA-TXT DELIMITED BY SPACE
027300         INTO WS-MES-TXT WS-DIA-TXT
027400     END-UNSTRING.
027500
027600     IF WS-DIA-TXT NOT NUMERIC OR WS-ANIO-DIGITOS NOT NUMERIC
027700         MOVE 'N'                    TO LK-VALIDACION-O
027800         MOVE 'FECHA-FORMATO-INV'    TO LK-COD-ERROR-O
027900         MOVE 'EL DIA O EL ANIO DEL RANGO NO SON NUMERICOS'
028000                                       TO LK-DES-ERROR-O
028100     ELSE
028200         MOVE 'N'                    TO WS-MES-HALLADO
028300         PERFORM 5100-BUSCAR-MES
028400            THRU 5100-BUSCAR-MES-FIN
028500           VARYING WS-IX-MES FROM 1 BY 1
028600           UNTIL WS-IX-MES > 12 OR WS-MES-OK
028700         IF WS-MES-OK
028800             SUBTRACT 1 FROM WS-IX-MES
028900         END-IF
029000         IF NOT WS-MES-OK
029100             MOVE 'N'                    TO LK-VALIDACION-O
029200             MOVE 'FECHA-MES-INVALIDO'   TO LK-COD-ERROR-O
029300             STRING 'LA ABREVIATURA DE MES DEL RANGO NO SE '
029310                    DELIMITED BY SIZE
029320                    'RECONOCE' DELIMITED BY SIZE
029330                    INTO LK-DES-ERROR-O
029340             END-STRING
029500         END-IF
029600     END-IF.
029700
029800 1400-PARSEAR-UNA-FECHA-FIN.
029900     EXIT.
030000*-----------------------------------------------------------------
030100 5100-BUSCAR-MES.
030200
030300     IF WS-MES-ABREV (WS-IX-MES) = WS-MES-TXT
030400         MOVE 'S' TO WS-MES-HALLADO
030500     END-IF.
030600
030700 5100-BUSCAR-MES-FIN.
030800     EXIT.
030900*-----------------------------------------------------------------
031000*    REGLA DE PERIODO COMPLETO: VER LAS TRES CONDICIONES EN LA
031100*    ESPECIFICACION DEL LOTE DE ANALYTICS. ACEPTA SI CUALQUIERA
031200*    DE LAS TRES SE CUMPLE.
031300*-----------------------------------------------------------------
031400 2000-VALIDAR-PERIODO-COMPLETO.
031500
031600     MOVE 'N' TO WS-REGLA-OK.
031700
031800     PERFORM 2100-REGLA-UNO-ANIO-CALENDARIO
031900        THRU 2100-REGLA-UNO-ANIO-CALENDARIO-FIN.
032000
032100     IF NOT WS-PERIODO-ACEPTADO
032200         PERFORM 2200-REGLA-DOS-TRAMO-365-366
032300            THRU 2200-REGLA-DOS-TRAMO-365-366-FIN
032400     END-IF.
032500
032600     IF NOT WS-PERIODO-ACEPTADO
032700         PERFORM 2300-REGLA-TRES-CAMINATA-MESES
032800            THRU 2300-REGLA-TRES-CAMINATA-MESES-FIN
032900     END-IF.
033000
033100 2000-VALIDAR-PERIODO-COMPLETO-FIN.
033200     EXIT.
033300*-----------------------------------------------------------------
033400 2100-REGLA-UNO-ANIO-CALENDARIO.
033500
033600     IF WS-INI-AAAA NOT = WS-FIN-AAAA
033700        AND WS-INI-MM = 01 AND WS-INI-DD = 01
033800        AND WS-FIN-MM = 12 AND WS-FIN-DD = 31
033900         MOVE 'S' TO WS-REGLA-OK
034000     END-IF.
034100
034200 2100-REGLA-UNO-ANIO-CALENDARIO-FIN.
034300     EXIT.
034400*-----------------------------------------------------------------
034500 2200-REGLA-DOS-TRAMO-365-366.
034600
034700     IF WS-INI-AAAA NOT = WS-FIN-AAAA
034800         MOVE WS-INI-MM   TO WS-MES-CALC
034900         MOVE WS-INI-DD   TO WS-DIA-CALC
035000         MOVE WS-INI-AAAA TO WS-ANIO-CALC
035100         PERFORM 5400-CALCULAR-ORDINAL
035200            THRU 5400-CALCULAR-ORDINAL-FIN
035300         MOVE WS-ORDINAL-RESULT TO WS-FECHA-INI-ORD
035400
035500         MOVE WS-FIN-MM   TO WS-MES-CALC
035600         MOVE WS-FIN-DD   TO WS-DIA-CALC
035700         MOVE WS-FIN-AAAA TO WS-ANIO-CALC
035800         PERFORM 5300-ACUMULAR-ANIOS-PREVIOS
035900            THRU 5300-ACUMULAR-ANIOS-PREVIOS-FIN
036000         PERFORM 5400-CALCULAR-ORDINAL
036100            THRU 5400-CALCULAR-ORDINAL-FIN
036200         ADD WS-ORDINAL-ACUM TO WS-ORDINAL-RESULT
036300         MOVE WS-ORDINAL-RESULT TO WS-FECHA-FIN-ORD
036400
036500         SUBTRACT WS-FECHA-INI-ORD FROM WS-FECHA-FIN-ORD
036600            GIVING WS-DIFERENCIA-DIAS
036700
036800         MOVE WS-INI-AAAA TO WS-ANIO-CALC
036900         PERFORM 5200-ES-BISIESTO
037000            THRU 5200-ES-BISIESTO-FIN
037100
037200         IF WS-ES-BISIESTO AND WS-DIFERENCIA-DIAS >= 366
037300             MOVE 'S' TO WS-REGLA-OK
037400         END-IF
037500         IF NOT WS-ES-BISIESTO AND WS-DIFERENCIA-DIAS >= 365
037600             MOVE 'S' TO WS-REGLA-OK
037700         END-IF
037800     END-IF.
037900
038000 2200-REGLA-DOS-TRAMO-365-366-FIN.
038100     EXIT.
038200*-----------------------------------------------------------------
038300*    CAMINA MES A MES DESDE EL INICIO, SUMANDO UN MES COMPLETO
038400*    CADA VEZ QUE EL FIN DE MES NO SE PASA DEL FIN DEL RANGO.
038500*-----------------------------------------------------------------
038600 2300-REGLA-TRES-CAMINATA-MESES.
038700
038800     MOVE WS-INI-MM   TO WS-CUR-MM.
038900     MOVE WS-INI-DD   TO WS-CUR-DD.
039000     MOVE WS-INI-AAAA TO WS-CUR-AAAA.
039100     MOVE ZERO        TO WS-MESES-CONTADOS WS-ITERACIONES.
039200     MOVE 'N'         TO WS-CAMINATA-EXITO.
039300     MOVE 'S'         TO WS-SIGUE-CAMINANDO.
039400
039500     COMPUTE WS-FECHA-FIN-ORD =
039600         WS-FIN-AAAA * 10000 + WS-FIN-MM * 100 + WS-FIN-DD.
039700
039800     PERFORM 2310-UN-PASO-DE-CAMINATA
039900        THRU 2310-UN-PASO-DE-CAMINATA-FIN
040000        UNTIL WS-TERMINO-CAMINATA.
040100
040200     IF WS-CAMINATA-OK AND WS-MESES-CONTADOS > ZERO
040300         MOVE 'S' TO WS-REGLA-OK
040400     END-IF.
040500
040600 2300-REGLA-TRES-CAMINATA-MESES-FIN.
040700     EXIT.
040800*-----------------------------------------------------------------
040900 2310-UN-PASO-DE-CAMINATA.
041000
041100     ADD 1 TO WS-ITERACIONES.
041200     IF WS-ITERACIONES > 600
041300         MOVE 'N' TO WS-SIGUE-CAMINANDO
041400     ELSE
041500         MOVE WS-CUR-AAAA TO WS-ANIO-CALC
041600         MOVE WS-CUR-MM   TO WS-MES-CALC
041700         PERFORM 5500-ULTIMO-DIA-DEL-MES
041800            THRU 5500-ULTIMO-DIA-DEL-MES-FIN
041900
042000         COMPUTE WS-FINMES-ORD =
042100             WS-CUR-AAAA * 10000 + WS-CUR-MM * 100
042200                                  + WS-ULTIMO-DIA-MES
042300
042400         IF WS-FINMES-ORD > WS-FECHA-FIN-ORD
042500             MOVE 'N' TO WS-SIGUE-CAMINANDO
042600         ELSE
042700             ADD 1 TO WS-MESES-CONTADOS
042800             IF WS-FINMES-ORD = WS-FECHA-FIN-ORD
042900                 MOVE 'S' TO WS-CAMINATA-EXITO
043000                 MOVE 'N' TO WS-SIGUE-CAMINANDO
043100             ELSE
043200                 ADD 1 TO WS-CUR-MM
043300                 IF WS-CUR-MM > 12
043400                     MOVE 1 TO WS-CUR-MM
043500                     ADD 1 TO WS-CUR-AAAA
043600                 END-IF
043700                 MOVE 1 TO WS-CUR-DD
043800             END-IF
043900         END-IF
044000     END-IF.
044100
044200 2310-UN-PASO-DE-CAMINATA-FIN.
044300     EXIT.
044400*-----------------------------------------------------------------
044500 5200-ES-BISIESTO.
044600
044700     MOVE 'N' TO WS-ANIO-BISIESTO.
044800     IF WS-ANIO-CALC / 4 * 4 = WS-ANIO-CALC
044900         IF WS-ANIO-CALC / 100 * 100 NOT = WS-ANIO-CALC
045000             MOVE 'S' TO WS-ANIO-BISIESTO
045100         ELSE
045200             IF WS-ANIO-CALC / 400 * 400 = WS-ANIO-CALC
045300                 MOVE 'S' TO WS-ANIO-BISIESTO
045400             END-IF
045500         END-IF
045600     END-IF.
045700
045800 5200-ES-BISIESTO-FIN.
045900     EXIT.
046000*-----------------------------------------------------------------
046100*    SUMA 365 O 366 POR CADA ANIO ENTRE WS-INI-AAAA (SIN
046200*    INCLUIR) Y WS-ANIO-CALC (SIN INCLUIR), DEJANDO EL TOTAL EN
046300*    WS-ORDINAL-ACUM. SE USA PARA PASAR DE UN ANIO AL OTRO
046400*    EN LA REGLA DE 365/366 DIAS.
046500*-----------------------------------------------------------------
046600 5300-ACUMULAR-ANIOS-PREVIOS.
046700
046800     MOVE ZERO TO WS-ORDINAL-ACUM.
046900     MOVE WS-INI-AAAA TO WS-ANIO-CALC.
047000
047100     PERFORM 5310-SUMAR-UN-ANIO
047200        THRU 5310-SUMAR-UN-ANIO-FIN
047300       UNTIL WS-ANIO-CALC = WS-FIN-AAAA.
047400
047500     MOVE WS-FIN-AAAA TO WS-ANIO-CALC.
047600
047700 5300-ACUMULAR-ANIOS-PREVIOS-FIN.
047800     EXIT.
047900*-----------------------------------------------------------------
048000 5310-SUMAR-UN-ANIO.
048100
048200     PERFORM 5200-ES-BISIESTO
048300        THRU 5200-ES-BISIESTO-FIN.
048400
048500     IF WS-ES-BISIESTO
048600         ADD 366 TO WS-ORDINAL-ACUM
048700     ELSE
048800         ADD 365 TO WS-ORDINAL-ACUM
048900     END-IF.
049000
049100     ADD 1 TO WS-ANIO-CALC.
049200
049300 5310-SUMAR-UN-ANIO-FIN.
049400     EXIT.
049500*-----------------------------------------------------------------
049600*    DEVUELVE EN WS-ORDINAL-RESULT EL NUMERO DE DIA DENTRO DEL
049700*    ANIO (WS-MES-CALC/WS-DIA-CALC/WS-ANIO-CALC), CONTANDO
049800*    EL 1 DE ENERO COMO DIA CERO.
049900*-----------------------------------------------------------------
050000 5400-CALCULAR-ORDINAL.
050100
050200     MOVE ZERO TO WS-ORDINAL-RESULT WS-DIAS-ANIO.
050300     PERFORM 5200-ES-BISIESTO
050400        THRU 5200-ES-BISIESTO-FIN.
050500
050600     IF WS-MES-CALC > 1
050700         PERFORM 5410-SUMAR-DIAS-MES-PREVIO
050800            THRU 5410-SUMAR-DIAS-MES-PREVIO-FIN
050900           VARYING WS-IX-MES FROM 1 BY 1
051000           UNTIL WS-IX-MES >= WS-MES-CALC
051100     END-IF.
051200
051300     ADD WS-DIAS-ANIO TO WS-ORDINAL-RESULT.
051400     ADD WS-DIA-CALC TO WS-ORDINAL-RESULT.
051500     SUBTRACT 1 FROM WS-ORDINAL-RESULT.
051600
051700 5400-CALCULAR-ORDINAL-FIN.
051800     EXIT.
051900*-----------------------------------------------------------------
052000 5410-SUMAR-DIAS-MES-PREVIO.
052100
052200     IF WS-IX-MES = 2 AND WS-ES-BISIESTO
052300         ADD 29 TO WS-DIAS-ANIO
052400     ELSE
052500         ADD WS-DIAS-DEL-MES (WS-IX-MES) TO WS-DIAS-ANIO
052600     END-IF.
052700
052800 5410-SUMAR-DIAS-MES-PREVIO-FIN.
052900     EXIT.
053000*-----------------------------------------------------------------
053100*    DEVUELVE EN WS-ULTIMO-DIA-MES EL ULTIMO DIA DEL MES QUE
053200*    VIENE EN WS-MES-CALC, AJUSTANDO FEBRERO SEGUN WS-ANIO-CALC.
053300*-----------------------------------------------------------------
053400 5500-ULTIMO-DIA-DEL-MES.
053500
053600     PERFORM 5200-ES-BISIESTO
053700        THRU 5200-ES-BISIESTO-FIN.
053800
053900     IF WS-MES-CALC = 2 AND WS-ES-BISIESTO
054000         MOVE 29 TO WS-ULTIMO-DIA-MES
054100     ELSE
054200         MOVE WS-DIAS-DEL-MES (WS-MES-CALC) TO WS-ULTIMO-DIA-MES
054300     END-IF.
054400
054500 5500-ULTIMO-DIA-DEL-MES-FIN.
054600     EXIT.
054700*-----------------------------------------------------------------
054800 END PROGRAM VALPERIO.
